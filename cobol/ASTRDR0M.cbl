?SEARCH
?NOLMAP
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. ASTRDR0M.
000400 AUTHOR. K LINDEMANN.
000500 INSTALLATION. WSOFT ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1988-06-14.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-02-22
001200* Letzte Version   :: D.00.00
001300* Kurzbeschreibung :: Satelliten-Element Batchleser (Astra-1)
001400*
001500* Aenderungen bitte hier eintragen, nicht nur im Quellcode!
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------
001800* Vers. | Datum    | von | Kommentar
001900*-------|----------|-----|---------------------------------------
002000*A.00.00|1988-06-14| kl  | Neuerstellung fuer Projekt ASTRA-1
002100*-------|----------|-----|---------------------------------------
002200*A.01.00|1990-04-22| kl  | Puffer auf 750 Dreiergruppen erweitert
002300*-------|----------|-----|---------------------------------------
002400*B.00.00|1994-11-08| hg  | Ausgabesatz auf 140 Byte umgestellt
002500*       |          |     | (ASTRA-27)
002600*-------|----------|-----|---------------------------------------
002700*B.01.00|1998-12-02| hg  | Y2K-Anpassung in ASTDEC0M nachgezogen
002800*-------|----------|-----|---------------------------------------
002900*C.00.00|1999-01-05| hg  | Alles-oder-nichts-Abbruch: bei jedem
003000*       |          |     | Feldfehler wird KEINE Ausgabedatei
003100*       |          |     | geschrieben (ASTRA-31)
003200*-------|----------|-----|---------------------------------------
003300*C.00.02|1999-01-11| kl  | Restgruppe (< 3 Zeilen) verworfen
003400*       |          |     | stillschweigend (ASTRA-33)
003500*-------|----------|-----|---------------------------------------
003600*C.00.03|1999-01-14| hg  | Fehler behoben: 1-2 Zeilen in TLEIN
003700*       |          |     | brachen faelschlich den ganzen Lauf ab.
003800*       |          |     | Abbruch nur noch bei leerer TLEIN, die
003900*       |          |     | Restgruppe bleibt wie C.00.02 kein
004000*       |          |     | Fehler (ASTRA-35)
004100*-------|----------|-----|---------------------------------------
004200*D.00.00|2000-02-22| hg  | Anzahl verworfener Restzeilen wird nun
004300*       |          |     | mitgezaehlt und in der Abschlussmeldung
004400*       |          |     | ausgewiesen (ASTRA-40)
004500*----------------------------------------------------------------
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Liest eine TLE-Rohdatendatei (Namenszeile + zwei NORAD-Zeilen
005000* je Satellit) vollstaendig in den Hauptspeicher ein, dekodiert
005100* jede volle Dreiergruppe ueber ASTDEC0M und schreibt die
005200* dekodierten Saetze in die Ausgabedatei.  Bricht die gesamte
005300* Verarbeitung ab, sobald irgendeine Gruppe einen Feldfehler
005400* liefert; es wird dann NICHTS geschrieben (kein Teilergebnis).
005500*
005600*****************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT TLEIN         ASSIGN TO #DYNAMIC
007100                           FILE STATUS IS TLEIN-STATUS.
007200     SELECT SATOUT        ASSIGN TO #DYNAMIC
007300                           FILE STATUS IS SATOUT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*----------------------------------------------------------------
007800* TLE-Rohdatendatei, Zeilen bis 80 Byte, variable Satzlaenge
007900*----------------------------------------------------------------
008000 FD  TLEIN
008100     RECORD  IS VARYING IN SIZE
008200             FROM 1 TO 80 CHARACTERS
008300             DEPENDING ON C4-REC-LEN.
008400 01  TLE-RECORD                  PIC X(80).
008500
008600*----------------------------------------------------------------
008700* Ausgabedatei: ein Satz je dekodiertem Satelliten, 140 Byte fest
008800*----------------------------------------------------------------
008900 FD  SATOUT
009000     RECORD CONTAINS 140 CHARACTERS.
009100 01  SAT-OUT-RECORD.
009200     05  SR-NAME                 PIC X(24).
009300     05  SR-SAT-NUM               PIC 9(05).
009400     05  SR-CLASS                PIC X(01).
009500     05  SR-LAUNCH-YEAR          PIC 9(04).
009600     05  SR-LAUNCH-NUM            PIC 9(03).
009700     05  SR-LAUNCH-PIECE          PIC 9(03).
009800     05  SR-EPOCH-YEAR            PIC 9(04).
009900     05  SR-EPOCH-DAY             PIC 9(03).
010000     05  SR-FTDMM2                PIC S9(01)V9(08).
010100     05  SR-STDMM6                PIC S9(01)V9(05).
010200     05  SR-DRAG                  PIC S9(01)V9(08).
010300     05  SR-EPHEMERIS             PIC 9(01).
010400     05  SR-INCLINATION           PIC 9(03)V9(04).
010500     05  SR-RIGHT-ASC             PIC 9(03)V9(04).
010600     05  SR-ECCENTRICITY          PIC V9(07).
010700     05  SR-PERIGEE               PIC 9(03)V9(04).
010800     05  SR-MEAN-ANOMALY          PIC 9(03)V9(04).
010900     05  SR-MEAN-MOTION           PIC 9(02)V9(08).
011000     05  SR-REVOLUTIONS           PIC 9(05).
011100     05  FILLER                   PIC X(18).
011200
011300 WORKING-STORAGE SECTION.
011400*----------------------------------------------------------------
011500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011600*----------------------------------------------------------------
011700 01          COMP-FELDER.
011800     05      C4-REC-LEN          PIC S9(04) COMP.
011900     05      C9-GRP-COUNT        PIC S9(09) COMP.
012000     05      C9-GRP-IDX          PIC S9(09) COMP.
012100     05      C9-LINE-COUNT       PIC S9(09) COMP.
012200     05      C9-OK-COUNT         PIC S9(09) COMP.
012300     05      FILLER              PIC X(01).
012400
012500*----------------------------------------------------------------
012600* Einzelfeld, keiner der obigen Gruppen zugehoerig: Anzahl der am
012700* Dateiende verworfenen Restzeilen (< 3, Rule 8), nur fuer die
012800* Abschlussmeldung in B090-ENDE gebraucht (ASTRA-40)
012900*----------------------------------------------------------------
013000 77          C4-REST-LINES       PIC S9(04) COMP VALUE ZERO.
013100
013200*----------------------------------------------------------------
013300* Display-Felder: Praefix D
013400*----------------------------------------------------------------
013500 01          DISPLAY-FELDER.
013600     05      D-NUM4              PIC -9(04).
013700     05      D-NUM9              PIC -9(09).
013800     05      FILLER              PIC X(01).
013900
014000*----------------------------------------------------------------
014100* Felder mit konstantem Inhalt: Praefix K
014200*----------------------------------------------------------------
014300 01          KONSTANTE-FELDER.
014400     05      K-MODUL             PIC X(08) VALUE "ASTRDR0M".
014500     05      K-COMPILE-DATE      PIC X(10) VALUE "1999-01-11".
014600     05      K-MAX-TLE-LINES     PIC S9(09) COMP VALUE 2250.
014700     05      FILLER              PIC X(01).
014800
014900*----------------------------------------------------------------
015000* Uhrzeit fuer die Laufprotokoll-Meldung (wie ASTDEC0M)
015100*----------------------------------------------------------------
015200 01          TAL-TIME.
015300     05      TAL-JHJJMMTT.
015400      10     TAL-JHJJ            PIC S9(04) COMP.
015500      10     TAL-MM              PIC S9(04) COMP.
015600      10     TAL-TT              PIC S9(04) COMP.
015700     05      TAL-HHMI.
015800      10     TAL-HH              PIC S9(04) COMP.
015900      10     TAL-MI              PIC S9(04) COMP.
016000     05      TAL-SS              PIC S9(04) COMP.
016100     05      TAL-HS              PIC S9(04) COMP.
016200     05      TAL-MS              PIC S9(04) COMP.
016300     05      FILLER              PIC X(01).
016400
016500 01          TAL-TIME-D.
016600     05      TAL-JHJJMMTT-D.
016700        10   TAL-JHJJ-D          PIC  9(04).
016800        10   TAL-MM-D            PIC  9(02).
016900        10   TAL-TT-D            PIC  9(02).
017000     05      TAL-HHMI-D.
017100        10   TAL-HH-D            PIC  9(02).
017200        10   TAL-MI-D            PIC  9(02).
017300     05      TAL-SS-D            PIC  9(02).
017400     05      TAL-HS-D            PIC  9(02).
017500     05      TAL-MS-D            PIC  9(02).
017600     05      FILLER              PIC X(01).
017700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017800     05      TAL-TIME-N16        PIC  9(16).
017900     05      TAL-TIME-REST       PIC  9(02).
018000     05      FILLER              PIC X(01).
018100
018200*----------------------------------------------------------------
018300* Conditional-Felder
018400*----------------------------------------------------------------
018500 01          SCHALTER.
018600     05      TLEIN-STATUS        PIC XX.
018700          88 TLEIN-OK                          VALUE "00".
018800          88 TLEIN-EOF                         VALUE "10".
018900     05      SATOUT-STATUS       PIC XX.
019000          88 SATOUT-OK                         VALUE "00".
019100     05      FILE-SWITCH         PIC 9         VALUE ZERO.
019200          88 SRC-EOF                           VALUE 1.
019300     05      OPEN-SWITCH         PIC 9         VALUE ZERO.
019400          88 TLEIN-OPEN                        VALUE 1.
019500     05      OUT-OPEN-SWITCH     PIC 9         VALUE ZERO.
019600          88 SATOUT-OPEN                       VALUE 1.
019700     05      PRG-STATUS          PIC 9         VALUE ZERO.
019800          88 PRG-OK                            VALUE ZERO.
019900          88 PRG-ABBRUCH                       VALUE 1.
020000     05      FILLER              PIC X(01).
020100
020200*----------------------------------------------------------------
020300* Puffer fuer die eingelesene TLE-Datei (Praefix SL- wie SSFANO0M
020400*----------------------------------------------------------------
020500 01          SRC-LINES-BUFFER.
020600     05      SRC-LINE  OCCURS 2250 TIMES
020700                     INDEXED BY SL-NDX.
020800             10      SL-VAL       PIC X(80).
020900
021000*----------------------------------------------------------------
021100* Alternativsicht auf den Zeilenpuffer: je 3 Zeilen eine
021200* Satelliten-Dreiergruppe (Namenszeile, Zeile1, Zeile2)
021300*----------------------------------------------------------------
021400 01          SRC-GROUPS REDEFINES SRC-LINES-BUFFER.
021500     05      SRC-GROUP OCCURS 750 TIMES
021600                     INDEXED BY SG-NDX.
021700             10      SG-NAME-LINE PIC X(80).
021800             10      SG-LINE1     PIC X(80).
021900             10      SG-LINE2     PIC X(80).
022000
022100*----------------------------------------------------------------
022200* Zwischenspeicher fuer die dekodierten Ausgabesaetze, bis
022300* feststeht dass die gesamte Datei fehlerfrei dekodiert wurde
022400*----------------------------------------------------------------
022500 01          OUT-BUFFER.
022600     05      OUT-GROUP OCCURS 750 TIMES.
022700             10      OUT-REC      PIC X(140).
022800
022900*----------------------------------------------------------------
023000* Uebergabebereich fuer den Aufruf von ASTDEC0M je Dreiergruppe
023100* (Layout muss zu ASTDEC0M-LINKAGE passen -- Kopie, keine =COPY,
023200* wie im Haus ueblich fuer LINK-REC-Bereiche)
023300*----------------------------------------------------------------
023400 01          LINK-REC.
023500    05  LINK-HDR.
023600     10 LINK-RC                 PIC S9(04) COMP.
023700     10 LINK-ERROR-FIELD        PIC X(20).
023800     10 LINK-ERROR-TEXT         PIC X(60).
023900     10 FILLER                  PIC X(02).
024000    05  LINK-DATA.
024100     10 LINK-IN-NAME-LINE       PIC X(80).
024200     10 LINK-IN-LINE1           PIC X(80).
024300     10 LINK-IN-LINE2           PIC X(80).
024400     10 LINK-OUT-RECORD         PIC X(140).
024500    05  LINK-OUT-FIELDS REDEFINES LINK-OUT-RECORD.
024600     10 LO-NAME                 PIC X(24).
024700     10 LO-SAT-NUM               PIC 9(05).
024800     10 FILLER                  PIC X(111).
024900
025000 PROCEDURE DIVISION.
025100*****************************************************************
025200* Steuerungs-Section
025300*****************************************************************
025400 A100-STEUERUNG SECTION.
025500 A100-00.
025600     IF  SHOW-VERSION
025700         DISPLAY K-MODUL " vom: " K-COMPILE-DATE
025800         STOP RUN
025900     END-IF
026000
026100     PERFORM B000-VORLAUF
026200     IF PRG-OK
026300        PERFORM B100-VERARBEITUNG
026400     END-IF
026500     PERFORM B090-ENDE
026600     STOP RUN
026700     .
026800 A100-99.
026900     EXIT.
027000
027100*****************************************************************
027200* Vorlauf: Dateien oeffnen, TLE-Zeilen einlesen, Gruppen zaehlen
027300*****************************************************************
027400 B000-VORLAUF SECTION.
027500 B000-00.
027600     PERFORM C000-INIT
027700     PERFORM U200-TIMESTAMP
027800     DISPLAY K-MODUL ": Lauf gestartet " TAL-JHJJMMTT-D
027900             " " TAL-HHMI-D
028000     PERFORM F100-OPEN-TLEFILE
028100     IF PRG-ABBRUCH
028200        EXIT SECTION
028300     END-IF
028400
028500     PERFORM C010-LOAD-TLE-LINES
028600
028700*--->   leere Datei ist ein Abbruch -- eine Restgruppe (1-2
028800*       Zeilen) dagegen nicht, die wird in C020 verworfen und
028900*       der Lauf geht mit C9-GRP-COUNT = ZERO normal weiter
029000     IF C9-LINE-COUNT = ZERO                                      ASTRA-35
029100        DISPLAY K-MODUL ": TLEIN ist leer"                        ASTRA-35
029200        SET PRG-ABBRUCH TO TRUE                                   ASTRA-35
029300        EXIT SECTION                                              ASTRA-35
029400     END-IF                                                       ASTRA-35
029500
029600     PERFORM C020-COMPUTE-GROUPS                                  ASTRA-35
029700     .
029800 B000-99.
029900     EXIT.
030000
030100*****************************************************************
030200* Ende: Dateien schliessen, Abschlussmeldung
030300*****************************************************************
030400 B090-ENDE SECTION.
030500 B090-00.
030600     PERFORM F900-CLOSE-FILES
030700     IF PRG-ABBRUCH
030800        DISPLAY K-MODUL ": Abbruch, keine Ausgabe geschrieben"
030900     ELSE
031000        MOVE C9-OK-COUNT TO D-NUM9
031100        DISPLAY K-MODUL ": " D-NUM9 " Satelliten geschrieben"
031200        IF C4-REST-LINES > ZERO                                   ASTRA-40
031300           MOVE C4-REST-LINES TO D-NUM4                           ASTRA-40
031400           DISPLAY K-MODUL ": " D-NUM4                            ASTRA-40
031500                   " Restzeile(n) am Dateiende verworfen"         ASTRA-40
031600        END-IF                                                    ASTRA-40
031700     END-IF
031800     .
031900 B090-99.
032000     EXIT.
032100
032200*****************************************************************
032300* Verarbeitung: jede volle Dreiergruppe an ASTDEC0M uebergeben,
032400* Ergebnis im Hauptspeicher zwischenspeichern (OUT-BUFFER);
032500* bei jedem Feldfehler sofort abbrechen.  Erst wenn ALLE Gruppen
032600* fehlerfrei dekodiert sind, wird SATOUT ueberhaupt eroeffnet und
032700* geschrieben -- so bleibt bei Abbruch keine Teilausgabe stehen
032800*****************************************************************
032900 B100-VERARBEITUNG SECTION.
033000 B100-00.
033100     PERFORM C100-DECODE-ONE-GROUP
033200        VARYING C9-GRP-IDX FROM 1 BY 1
033300        UNTIL C9-GRP-IDX > C9-GRP-COUNT
033400           OR PRG-ABBRUCH
033500
033600     IF PRG-OK
033700        PERFORM F200-OPEN-SATFILE
033800        IF PRG-OK
033900           PERFORM C110-WRITE-ONE-RECORD
034000              VARYING C9-GRP-IDX FROM 1 BY 1
034100              UNTIL C9-GRP-IDX > C9-GRP-COUNT
034200        END-IF
034300     END-IF
034400     .
034500 B100-99.
034600     EXIT.
034700
034800*****************************************************************
034900* Initialisierung
035000*****************************************************************
035100 C000-INIT SECTION.
035200 C000-00.
035300     INITIALIZE SCHALTER
035400     MOVE ZERO TO C9-LINE-COUNT
035500     MOVE ZERO TO C9-GRP-COUNT
035600     MOVE ZERO TO C9-OK-COUNT
035700     .
035800 C000-99.
035900     EXIT.
036000
036100*****************************************************************
036200* TLE-Datei komplett in SRC-LINES-BUFFER einlesen (wie SSFANO0M
036300* die Quelldatei in SRC-LINES-BUFFER laedt)
036400*****************************************************************
036500 C010-LOAD-TLE-LINES SECTION.
036600 C010-00.
036700     PERFORM C011-READ-ONE-LINE
036800        VARYING SL-NDX FROM 1 BY 1
036900        UNTIL SL-NDX > K-MAX-TLE-LINES
037000           OR SRC-EOF
037100     .
037200 C010-99.
037300     EXIT.
037400
037500 C011-READ-ONE-LINE SECTION.
037600 C011-00.
037700     READ TLEIN INTO SL-VAL(SL-NDX)
037800        AT END
037900           SET SRC-EOF TO TRUE
038000        NOT AT END
038100           ADD 1 TO C9-LINE-COUNT
038200     END-READ
038300     .
038400 C011-99.
038500     EXIT.
038600
038700*****************************************************************
038800* Gruppenzahl = FLOOR(Zeilenanzahl / 3); eine unvollstaendige
038900* Restgruppe (< 3 Zeilen) wird stillschweigend verworfen
039000*****************************************************************
039100 C020-COMPUTE-GROUPS SECTION.
039200 C020-00.
039300     DIVIDE C9-LINE-COUNT BY 3 GIVING C9-GRP-COUNT                ASTRA-40
039400                               REMAINDER C4-REST-LINES            ASTRA-40
039500     .
039600 C020-99.
039700     EXIT.
039800
039900*****************************************************************
040000* eine Dreiergruppe dekodieren und, wenn fehlerfrei, im
040100* OUT-BUFFER zwischenspeichern (Schreiben erst in C110, wenn
040200* feststeht dass ALLE Gruppen fehlerfrei sind)
040300*****************************************************************
040400 C100-DECODE-ONE-GROUP SECTION.
040500 C100-00.
040600     SET SG-NDX TO C9-GRP-IDX
040700     INITIALIZE LINK-REC
040800     MOVE SG-NAME-LINE(SG-NDX) TO LINK-IN-NAME-LINE
040900     MOVE SG-LINE1(SG-NDX)     TO LINK-IN-LINE1
041000     MOVE SG-LINE2(SG-NDX)     TO LINK-IN-LINE2
041100
041200     CALL "ASTDEC0M" USING LINK-REC
041300
041400     EVALUATE LINK-RC
041500        WHEN ZERO
041600           MOVE LINK-OUT-RECORD TO OUT-REC(C9-GRP-IDX)
041700           ADD 1 TO C9-OK-COUNT
041800           MOVE LO-SAT-NUM TO D-NUM9
041900           DISPLAY K-MODUL ": Satellit " D-NUM9 " dekodiert"
042000        WHEN OTHER
042100           MOVE C9-GRP-IDX TO D-NUM9
042200           DISPLAY K-MODUL ": Gruppe " D-NUM9 " Feld "
042300                   LINK-ERROR-FIELD ": " LINK-ERROR-TEXT
042400           SET PRG-ABBRUCH TO TRUE
042500     END-EVALUATE
042600     .
042700 C100-99.
042800     EXIT.
042900
043000*****************************************************************
043100* einen zwischengespeicherten Satz nach SATOUT schreiben
043200*****************************************************************
043300 C110-WRITE-ONE-RECORD SECTION.
043400 C110-00.
043500     MOVE OUT-REC(C9-GRP-IDX) TO SAT-OUT-RECORD
043600     WRITE SAT-OUT-RECORD
043700     .
043800 C110-99.
043900     EXIT.
044000
044100*****************************************************************
044200* TLE-Eingabedatei oeffnen
044300*****************************************************************
044400 F100-OPEN-TLEFILE SECTION.
044500 F100-00.
044600     ENTER "COBOLASSIGN" USING TLEIN
044700     OPEN INPUT TLEIN
044800     IF TLEIN-OK
044900        SET TLEIN-OPEN TO TRUE
045000     ELSE
045100        DISPLAY K-MODUL ": OPEN TLEIN fehlgeschlagen, Status "
045200                TLEIN-STATUS
045300        SET PRG-ABBRUCH TO TRUE
045400     END-IF
045500     .
045600 F100-99.
045700     EXIT.
045800
045900*****************************************************************
046000* Ausgabedatei oeffnen
046100*****************************************************************
046200 F200-OPEN-SATFILE SECTION.
046300 F200-00.
046400     ENTER "COBOLASSIGN" USING SATOUT
046500     OPEN OUTPUT SATOUT
046600     IF SATOUT-OK
046700        SET SATOUT-OPEN TO TRUE
046800     ELSE
046900        DISPLAY K-MODUL ": OPEN SATOUT fehlgeschlagen, Status "
047000                SATOUT-STATUS
047100        SET PRG-ABBRUCH TO TRUE
047200     END-IF
047300     .
047400 F200-99.
047500     EXIT.
047600
047700*****************************************************************
047800* Dateien schliessen; SATOUT wurde nur bei Erfolg eroeffnet
047900* (siehe B100), daher hier bedingt schliessen
048000*****************************************************************
048100 F900-CLOSE-FILES SECTION.
048200 F900-00.
048300     IF TLEIN-OPEN
048400        CLOSE TLEIN
048500     END-IF
048600     IF SATOUT-OPEN
048700        CLOSE SATOUT
048800     END-IF
048900     .
049000 F900-99.
049100     EXIT.
049200
049300*****************************************************************
049400* Systemzeit holen fuer die Laufprotokoll-Meldung
049500*****************************************************************
049600 U200-TIMESTAMP SECTION.
049700 U200-00.
049800     ENTER TAL "TIME" USING TAL-TIME
049900     MOVE CORR TAL-TIME TO TAL-TIME-D
050000     .
050100 U200-99.
050200     EXIT.
