?SEARCH
?NOLMAP
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. ASTTST0O.
000400 AUTHOR. K LINDEMANN.
000500 INSTALLATION. WSOFT ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1988-06-20.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-02-23
001200* Letzte Version   :: D.00.00
001300* Kurzbeschreibung :: Testdriver fuer ASTDEC0M (Dreiergruppen)
001400*
001500* Aenderungen bitte hier eintragen, nicht nur im Quellcode!
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------
001800* Vers. | Datum    | von | Kommentar
001900*-------|----------|-----|---------------------------------------
002000*A.00.00|1988-06-20| kl  | Neuerstellung, ruft ASTDEC0M mit einer
002100*       |          |     | einzelnen fest verdrahteten Gruppe auf
002200*-------|----------|-----|---------------------------------------
002300*A.01.00|1994-11-08| hg  | Auf Tabelle mit mehreren Faellen (gut/
002400*       |          |     | schlecht) umgestellt, mit Zaehlern
002500*-------|----------|-----|---------------------------------------
002600*B.00.00|1998-12-02| hg  | Y2K-Testfaelle ergaenzt (LAUNCH-YEAR,
002700*       |          |     | EPOCH-YEAR); Faelle 4 und 7 neu
002800*-------|----------|-----|---------------------------------------
002900*C.00.00|1999-01-05| hg  | Testfall fuer Alles-oder-nichts-Regel
003000*       |          |     | (Fall 1 muss RC=0 sein, sonst Abbruch)
003100*-------|----------|-----|---------------------------------------
003200*C.00.01|1999-01-13| kl  | Fall 1 traegt nun bewusst eine blanke
003300*       |          |     | FTDMM2-Vorkommastelle (Echtdaten-Fall,
003400*       |          |     | ASTRA-34); Fall 8 neu, prueft dass ein
003500*       |          |     | echtes Buchstabenzeichen dort weiter
003600*       |          |     | abbricht (RC=1)
003700*-------|----------|-----|---------------------------------------
003800*D.00.00|2000-02-23| kl  | Faelle 18 und 19 neu: nicht-numerische
003900*       |          |     | LAUNCH-NUM bzw. EPHEMERIS muessen auch
004000*       |          |     | ohne den Sonderfall "=0" abbrechen
004100*       |          |     | (ASTRA-38/ASTRA-39)
004200*----------------------------------------------------------------
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Prueft ASTDEC0M anhand einer Tabelle fest verdrahteter Dreier-
004700* gruppen (Namenszeile + zwei NORAD-Zeilen).  Je Fall ruft er
004800* ASTDEC0M wie aus ASTRDR0M ueber LINK-REC auf; das Ergebnis
004900* (LINK-RC, ggf. LINK-ERROR-FELD) wird gegen den erwarteten
005000* Ausgang aus der Tabelle geprueft und je Fall als BESTANDEN oder
005100* FEHLER protokolliert.  Ersetzt den fruehen Handtest der Gruppen
005200* per Augenschein -- ASTRA-31 verlangt einen wiederholbaren Test-
005300* lauf, der auch nach jeder ASTDEC0M-Aenderung durchlaeuft.
005400*
005500*****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500                      " .,;-_!$%&/=*+".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*----------------------------------------------------------------
007700 01          COMP-FELDER.
007800     05      C9-CASE-IDX         PIC S9(09) COMP.
007900     05      C9-PASS-COUNT       PIC S9(09) COMP.
008000     05      C9-FAIL-COUNT       PIC S9(09) COMP.
008100     05      FILLER              PIC X(01).
008200
008300*----------------------------------------------------------------
008400* Display-Felder: Praefix D
008500*----------------------------------------------------------------
008600 01          DISPLAY-FELDER.
008700     05      D-NUM4              PIC -9(04).
008800     05      D-NUM5              PIC  9(05).
008900     05      D-NUM9              PIC  9(09).
009000     05      FILLER              PIC X(01).
009100
009200*----------------------------------------------------------------
009300* Felder mit konstantem Inhalt: Praefix K
009400*----------------------------------------------------------------
009500 01          KONSTANTE-FELDER.
009600     05      K-MODUL             PIC X(08) VALUE "ASTTST0O".
009700     05      K-COMPILE-DATE      PIC X(10) VALUE "1999-01-13".
009800     05      K-CASE-COUNT        PIC S9(04) COMP VALUE 19.
009900     05      FILLER              PIC X(01).
010000
010100*----------------------------------------------------------------
010200* Uhrzeit fuer die Laufprotokoll-Meldung (wie ASTDEC0M/ASTRDR0M)
010300*----------------------------------------------------------------
010400 01          TAL-TIME.
010500     05      TAL-JHJJMMTT.
010600      10     TAL-JHJJ            PIC S9(04) COMP.
010700      10     TAL-MM              PIC S9(04) COMP.
010800      10     TAL-TT              PIC S9(04) COMP.
010900     05      TAL-HHMI.
011000      10     TAL-HH              PIC S9(04) COMP.
011100      10     TAL-MI              PIC S9(04) COMP.
011200     05      TAL-SS              PIC S9(04) COMP.
011300     05      TAL-HS              PIC S9(04) COMP.
011400     05      TAL-MS              PIC S9(04) COMP.
011500     05      FILLER              PIC X(01).
011600
011700 01          TAL-TIME-D.
011800     05      TAL-JHJJMMTT-D.
011900        10   TAL-JHJJ-D          PIC  9(04).
012000        10   TAL-MM-D            PIC  9(02).
012100        10   TAL-TT-D            PIC  9(02).
012200     05      TAL-HHMI-D.
012300        10   TAL-HH-D            PIC  9(02).
012400        10   TAL-MI-D            PIC  9(02).
012500     05      TAL-SS-D            PIC  9(02).
012600     05      TAL-HS-D            PIC  9(02).
012700     05      TAL-MS-D            PIC  9(02).
012800     05      FILLER              PIC X(01).
012900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
013000     05      TAL-TIME-N16        PIC  9(16).
013100     05      TAL-TIME-REST       PIC  9(02).
013200     05      FILLER              PIC X(01).
013300
013400*----------------------------------------------------------------
013500* Conditional-Felder
013600*----------------------------------------------------------------
013700 01          SCHALTER.
013800     05      PRG-STATUS          PIC 9         VALUE ZERO.
013900          88 PRG-OK                            VALUE ZERO.
014000          88 PRG-ABBRUCH                       VALUE 1 THRU 9.
014100     05      TEST-RESULT-SW      PIC 9         VALUE ZERO.
014200          88 CASE-PASSED                       VALUE ZERO.
014300          88 CASE-FAILED                       VALUE 1.
014400     05      FILLER              PIC X(01).
014500
014600*----------------------------------------------------------------
014700* Testfall-Tabelle: 19 fest verdrahtete Dreiergruppen (gut und
014800* schlecht) je Fall: Bezeichnung, die drei Rohzeilen, erwarteter
014900* LINK-RC und -- wenn RC ungleich Null erwartet wird -- das er-
015000* wartete Fehlerfeld.  Aufbau ueber REDEFINES auf lauter VALUE-
015100* Klauseln, wie bei Konstantentabellen ueblich, wenn kein Lade-
015200* programm existiert.
015300*----------------------------------------------------------------
015400 01          TEST-CASE-VALUES.
015500     05      TC01-LABEL      PIC X(20) VALUE "01 GUELTIGE".
015600     05      TC01-NAME-LINE  PIC X(80) VALUE "TESTSAT 1".
015700     05      TC01-LINE1.
015800        10   TC01-LINE1-A PIC X(40) VALUE                         ASTRA-34
015900             "1 25544U 98067AB 021100.1234567   .00016".
016000        10   TC01-LINE1-B PIC X(40) VALUE                         ASTRA-34
016100             "717  12-345  -12345-6 0      ".
016200     05      TC01-LINE2.
016300        10   TC01-LINE2-A PIC X(40) VALUE
016400             "          51.6416247.4627 0006703 130.54".
016500        10   TC01-LINE2-B PIC X(40) VALUE
016600             "105325.9096 15.4930069  56353".
016700     05      TC01-EXP-RC     PIC S9(04) COMP VALUE 0.
016800     05      TC01-EXP-FIELD  PIC X(20) VALUE SPACES.
016900     05      TC01-FILLER    PIC X(01) VALUE SPACE.
017000
017100     05      TC02-LABEL      PIC X(20) VALUE "02 SAT-NUM".
017200     05      TC02-NAME-LINE  PIC X(80) VALUE "TESTSAT 2".
017300     05      TC02-LINE1.
017400        10   TC02-LINE1-A PIC X(40) VALUE
017500             "1 ABCDEU 98067AB 021100.1234567   .00016".
017600        10   TC02-LINE1-B PIC X(40) VALUE
017700             "717  12-345  -12345-6 0      ".
017800     05      TC02-LINE2.
017900        10   TC02-LINE2-A PIC X(40) VALUE
018000             "          51.6416247.4627 0006703 130.54".
018100        10   TC02-LINE2-B PIC X(40) VALUE
018200             "105325.9096 15.4930069  56353".
018300     05      TC02-EXP-RC     PIC S9(04) COMP VALUE 1.
018400     05      TC02-EXP-FIELD  PIC X(20) VALUE
018500             "SAT-NUM".
018600     05      TC02-FILLER    PIC X(01) VALUE SPACE.
018700
018800     05      TC03-LABEL      PIC X(20) VALUE "03 CLASSIFICATION".
018900     05      TC03-NAME-LINE  PIC X(80) VALUE "TESTSAT 3".
019000     05      TC03-LINE1.
019100        10   TC03-LINE1-A PIC X(40) VALUE
019200             "1 25544  98067AB 021100.1234567   .00016".
019300        10   TC03-LINE1-B PIC X(40) VALUE
019400             "717  12-345  -12345-6 0      ".
019500     05      TC03-LINE2.
019600        10   TC03-LINE2-A PIC X(40) VALUE
019700             "          51.6416247.4627 0006703 130.54".
019800        10   TC03-LINE2-B PIC X(40) VALUE
019900             "105325.9096 15.4930069  56353".
020000     05      TC03-EXP-RC     PIC S9(04) COMP VALUE 1.
020100     05      TC03-EXP-FIELD  PIC X(20) VALUE
020200             "CLASSIFICATION".
020300     05      TC03-FILLER    PIC X(01) VALUE SPACE.
020400
020500     05      TC04-LABEL      PIC X(20) VALUE "04 LAUNCH-YEAR".
020600     05      TC04-NAME-LINE  PIC X(80) VALUE "TESTSAT 4".
020700     05      TC04-LINE1.
020800        10   TC04-LINE1-A PIC X(40) VALUE
020900             "1 25544U XX067AB 021100.1234567   .00016".
021000        10   TC04-LINE1-B PIC X(40) VALUE
021100             "717  12-345  -12345-6 0      ".
021200     05      TC04-LINE2.
021300        10   TC04-LINE2-A PIC X(40) VALUE
021400             "          51.6416247.4627 0006703 130.54".
021500        10   TC04-LINE2-B PIC X(40) VALUE
021600             "105325.9096 15.4930069  56353".
021700     05      TC04-EXP-RC     PIC S9(04) COMP VALUE 1.
021800     05      TC04-EXP-FIELD  PIC X(20) VALUE
021900             "LAUNCH-YEAR".
022000     05      TC04-FILLER    PIC X(01) VALUE SPACE.
022100
022200     05      TC05-LABEL      PIC X(20) VALUE "05 LAUNCH-NUM".
022300     05      TC05-NAME-LINE  PIC X(80) VALUE "TESTSAT 5".
022400     05      TC05-LINE1.
022500        10   TC05-LINE1-A PIC X(40) VALUE
022600             "1 25544U 98000AB 021100.1234567   .00016".
022700        10   TC05-LINE1-B PIC X(40) VALUE
022800             "717  12-345  -12345-6 0      ".
022900     05      TC05-LINE2.
023000        10   TC05-LINE2-A PIC X(40) VALUE
023100             "          51.6416247.4627 0006703 130.54".
023200        10   TC05-LINE2-B PIC X(40) VALUE
023300             "105325.9096 15.4930069  56353".
023400     05      TC05-EXP-RC     PIC S9(04) COMP VALUE 1.
023500     05      TC05-EXP-FIELD  PIC X(20) VALUE
023600             "LAUNCH-NUM".
023700     05      TC05-FILLER    PIC X(01) VALUE SPACE.
023800
023900     05      TC06-LABEL      PIC X(20) VALUE "06 LAUNCH-PIECE".
024000     05      TC06-NAME-LINE  PIC X(80) VALUE "TESTSAT 6".
024100     05      TC06-LINE1.
024200        10   TC06-LINE1-A PIC X(40) VALUE
024300             "1 25544U 98067   021100.1234567   .00016".
024400        10   TC06-LINE1-B PIC X(40) VALUE
024500             "717  12-345  -12345-6 0      ".
024600     05      TC06-LINE2.
024700        10   TC06-LINE2-A PIC X(40) VALUE
024800             "          51.6416247.4627 0006703 130.54".
024900        10   TC06-LINE2-B PIC X(40) VALUE
025000             "105325.9096 15.4930069  56353".
025100     05      TC06-EXP-RC     PIC S9(04) COMP VALUE 1.
025200     05      TC06-EXP-FIELD  PIC X(20) VALUE
025300             "LAUNCH-PIECE".
025400     05      TC06-FILLER    PIC X(01) VALUE SPACE.
025500
025600     05      TC07-LABEL      PIC X(20) VALUE "07 EPOCH".
025700     05      TC07-NAME-LINE  PIC X(80) VALUE "TESTSAT 7".
025800     05      TC07-LINE1.
025900        10   TC07-LINE1-A PIC X(40) VALUE
026000             "1 25544U 98067AB XY1100.1234567   .00016".
026100        10   TC07-LINE1-B PIC X(40) VALUE
026200             "717  12-345  -12345-6 0      ".
026300     05      TC07-LINE2.
026400        10   TC07-LINE2-A PIC X(40) VALUE
026500             "          51.6416247.4627 0006703 130.54".
026600        10   TC07-LINE2-B PIC X(40) VALUE
026700             "105325.9096 15.4930069  56353".
026800     05      TC07-EXP-RC     PIC S9(04) COMP VALUE 1.
026900     05      TC07-EXP-FIELD  PIC X(20) VALUE
027000             "EPOCH".
027100     05      TC07-FILLER    PIC X(01) VALUE SPACE.
027200
027300     05      TC08-LABEL      PIC X(20) VALUE "08 FTDMM2".
027400     05      TC08-NAME-LINE  PIC X(80) VALUE "TESTSAT 8".
027500     05      TC08-LINE1.
027600        10   TC08-LINE1-A PIC X(40) VALUE                         ASTRA-34
027700             "1 25544U 98067AB 021100.1234567  A.00016".
027800        10   TC08-LINE1-B PIC X(40) VALUE                         ASTRA-34
027900             "717  12-345  -12345-6 0      ".
028000     05      TC08-LINE2.
028100        10   TC08-LINE2-A PIC X(40) VALUE
028200             "          51.6416247.4627 0006703 130.54".
028300        10   TC08-LINE2-B PIC X(40) VALUE
028400             "105325.9096 15.4930069  56353".
028500     05      TC08-EXP-RC     PIC S9(04) COMP VALUE 1.
028600     05      TC08-EXP-FIELD  PIC X(20) VALUE
028700             "FTDMM2".
028800     05      TC08-FILLER    PIC X(01) VALUE SPACE.
028900
029000     05      TC09-LABEL      PIC X(20) VALUE "09 STDMM6".
029100     05      TC09-NAME-LINE  PIC X(80) VALUE "TESTSAT 9".
029200     05      TC09-LINE1.
029300        10   TC09-LINE1-A PIC X(40) VALUE
029400             "1 25544U 98067AB 021100.1234567   .00016".
029500        10   TC09-LINE1-B PIC X(40) VALUE
029600             "717  1A-345  -12345-6 0      ".
029700     05      TC09-LINE2.
029800        10   TC09-LINE2-A PIC X(40) VALUE
029900             "          51.6416247.4627 0006703 130.54".
030000        10   TC09-LINE2-B PIC X(40) VALUE
030100             "105325.9096 15.4930069  56353".
030200     05      TC09-EXP-RC     PIC S9(04) COMP VALUE 1.
030300     05      TC09-EXP-FIELD  PIC X(20) VALUE
030400             "STDMM6".
030500     05      TC09-FILLER    PIC X(01) VALUE SPACE.
030600
030700     05      TC10-LABEL      PIC X(20) VALUE "10 DRAG".
030800     05      TC10-NAME-LINE  PIC X(80) VALUE "TESTSAT 10".
030900     05      TC10-LINE1.
031000        10   TC10-LINE1-A PIC X(40) VALUE
031100             "1 25544U 98067AB 021100.1234567   .00016".
031200        10   TC10-LINE1-B PIC X(40) VALUE
031300             "717  12-345  -1A345-6 0      ".
031400     05      TC10-LINE2.
031500        10   TC10-LINE2-A PIC X(40) VALUE
031600             "          51.6416247.4627 0006703 130.54".
031700        10   TC10-LINE2-B PIC X(40) VALUE
031800             "105325.9096 15.4930069  56353".
031900     05      TC10-EXP-RC     PIC S9(04) COMP VALUE 1.
032000     05      TC10-EXP-FIELD  PIC X(20) VALUE
032100             "DRAG".
032200     05      TC10-FILLER    PIC X(01) VALUE SPACE.
032300
032400     05      TC11-LABEL      PIC X(20) VALUE "11 INCLINATION".
032500     05      TC11-NAME-LINE  PIC X(80) VALUE "TESTSAT 11".
032600     05      TC11-LINE1.
032700        10   TC11-LINE1-A PIC X(40) VALUE
032800             "1 25544U 98067AB 021100.1234567   .00016".
032900        10   TC11-LINE1-B PIC X(40) VALUE
033000             "717  12-345  -12345-6 0      ".
033100     05      TC11-LINE2.
033200        10   TC11-LINE2-A PIC X(40) VALUE
033300             "        XXXXXXXXX247.4627 0006703 130.54".
033400        10   TC11-LINE2-B PIC X(40) VALUE
033500             "105325.9096 15.4930069  56353".
033600     05      TC11-EXP-RC     PIC S9(04) COMP VALUE 1.
033700     05      TC11-EXP-FIELD  PIC X(20) VALUE
033800             "INCLINATION".
033900     05      TC11-FILLER    PIC X(01) VALUE SPACE.
034000
034100     05      TC12-LABEL      PIC X(20) VALUE "12 RIGHT-ASC".
034200     05      TC12-NAME-LINE  PIC X(80) VALUE "TESTSAT 12".
034300     05      TC12-LINE1.
034400        10   TC12-LINE1-A PIC X(40) VALUE
034500             "1 25544U 98067AB 021100.1234567   .00016".
034600        10   TC12-LINE1-B PIC X(40) VALUE
034700             "717  12-345  -12345-6 0      ".
034800     05      TC12-LINE2.
034900        10   TC12-LINE2-A PIC X(40) VALUE
035000             "          51.6416XXXXXXXX 0006703 130.54".
035100        10   TC12-LINE2-B PIC X(40) VALUE
035200             "105325.9096 15.4930069  56353".
035300     05      TC12-EXP-RC     PIC S9(04) COMP VALUE 1.
035400     05      TC12-EXP-FIELD  PIC X(20) VALUE
035500             "RIGHT-ASCENSION".
035600     05      TC12-FILLER    PIC X(01) VALUE SPACE.
035700
035800     05      TC13-LABEL      PIC X(20) VALUE "13 ECCENTRICITY".
035900     05      TC13-NAME-LINE  PIC X(80) VALUE "TESTSAT 13".
036000     05      TC13-LINE1.
036100        10   TC13-LINE1-A PIC X(40) VALUE
036200             "1 25544U 98067AB 021100.1234567   .00016".
036300        10   TC13-LINE1-B PIC X(40) VALUE
036400             "717  12-345  -12345-6 0      ".
036500     05      TC13-LINE2.
036600        10   TC13-LINE2-A PIC X(40) VALUE
036700             "          51.6416247.4627 ABCDEFG 130.54".
036800        10   TC13-LINE2-B PIC X(40) VALUE
036900             "105325.9096 15.4930069  56353".
037000     05      TC13-EXP-RC     PIC S9(04) COMP VALUE 1.
037100     05      TC13-EXP-FIELD  PIC X(20) VALUE
037200             "ECCENTRICITY".
037300     05      TC13-FILLER    PIC X(01) VALUE SPACE.
037400
037500     05      TC14-LABEL      PIC X(20) VALUE "14 PERIGEE".
037600     05      TC14-NAME-LINE  PIC X(80) VALUE "TESTSAT 14".
037700     05      TC14-LINE1.
037800        10   TC14-LINE1-A PIC X(40) VALUE
037900             "1 25544U 98067AB 021100.1234567   .00016".
038000        10   TC14-LINE1-B PIC X(40) VALUE
038100             "717  12-345  -12345-6 0      ".
038200     05      TC14-LINE2.
038300        10   TC14-LINE2-A PIC X(40) VALUE
038400             "          51.6416247.4627 0006703 XXXXXX".
038500        10   TC14-LINE2-B PIC X(40) VALUE
038600             "XXX325.9096 15.4930069  56353".
038700     05      TC14-EXP-RC     PIC S9(04) COMP VALUE 1.
038800     05      TC14-EXP-FIELD  PIC X(20) VALUE
038900             "PERIGEE".
039000     05      TC14-FILLER    PIC X(01) VALUE SPACE.
039100
039200     05      TC15-LABEL      PIC X(20) VALUE "15 MEAN-ANOMALY".
039300     05      TC15-NAME-LINE  PIC X(80) VALUE "TESTSAT 15".
039400     05      TC15-LINE1.
039500        10   TC15-LINE1-A PIC X(40) VALUE
039600             "1 25544U 98067AB 021100.1234567   .00016".
039700        10   TC15-LINE1-B PIC X(40) VALUE
039800             "717  12-345  -12345-6 0      ".
039900     05      TC15-LINE2.
040000        10   TC15-LINE2-A PIC X(40) VALUE
040100             "          51.6416247.4627 0006703 130.54".
040200        10   TC15-LINE2-B PIC X(40) VALUE
040300             "105XXXXXXXX 15.4930069  56353".
040400     05      TC15-EXP-RC     PIC S9(04) COMP VALUE 1.
040500     05      TC15-EXP-FIELD  PIC X(20) VALUE
040600             "MEAN-ANOMALY".
040700     05      TC15-FILLER    PIC X(01) VALUE SPACE.
040800
040900     05      TC16-LABEL      PIC X(20) VALUE "16 MEAN-MOTION".
041000     05      TC16-NAME-LINE  PIC X(80) VALUE "TESTSAT 16".
041100     05      TC16-LINE1.
041200        10   TC16-LINE1-A PIC X(40) VALUE
041300             "1 25544U 98067AB 021100.1234567   .00016".
041400        10   TC16-LINE1-B PIC X(40) VALUE
041500             "717  12-345  -12345-6 0      ".
041600     05      TC16-LINE2.
041700        10   TC16-LINE2-A PIC X(40) VALUE
041800             "          51.6416247.4627 0006703 130.54".
041900        10   TC16-LINE2-B PIC X(40) VALUE
042000             "105325.9096 XXXXXXXXXX  56353".
042100     05      TC16-EXP-RC     PIC S9(04) COMP VALUE 1.
042200     05      TC16-EXP-FIELD  PIC X(20) VALUE
042300             "MEAN-MOTION".
042400     05      TC16-FILLER    PIC X(01) VALUE SPACE.
042500
042600     05      TC17-LABEL      PIC X(20) VALUE "17 REVOLUTIONS".
042700     05      TC17-NAME-LINE  PIC X(80) VALUE "TESTSAT 17".
042800     05      TC17-LINE1.
042900        10   TC17-LINE1-A PIC X(40) VALUE
043000             "1 25544U 98067AB 021100.1234567   .00016".
043100        10   TC17-LINE1-B PIC X(40) VALUE
043200             "717  12-345  -12345-6 0      ".
043300     05      TC17-LINE2.
043400        10   TC17-LINE2-A PIC X(40) VALUE
043500             "          51.6416247.4627 0006703 130.54".
043600        10   TC17-LINE2-B PIC X(40) VALUE
043700             "105325.9096 15.4930069       ".
043800     05      TC17-EXP-RC     PIC S9(04) COMP VALUE 1.
043900     05      TC17-EXP-FIELD  PIC X(20) VALUE
044000             "REVOLUTIONS".
044100     05      TC17-FILLER    PIC X(01) VALUE SPACE.
044200
044300     05      TC18-LABEL      PIC X(20) VALUE                      ASTRA-38
044400             "18 LAUNCH-NUM 2".                                   ASTRA-38
044500     05      TC18-NAME-LINE  PIC X(80) VALUE "TESTSAT 18".        ASTRA-38
044600     05      TC18-LINE1.                                          ASTRA-38
044700        10   TC18-LINE1-A PIC X(40) VALUE                         ASTRA-38
044800             "1 25544U 980ABAB 021100.1234567   .00016".          ASTRA-38
044900        10   TC18-LINE1-B PIC X(40) VALUE                         ASTRA-38
045000             "717  12-345  -12345-6 0      ".                     ASTRA-38
045100     05      TC18-LINE2.                                          ASTRA-38
045200        10   TC18-LINE2-A PIC X(40) VALUE                         ASTRA-38
045300             "          51.6416247.4627 0006703 130.54".          ASTRA-38
045400        10   TC18-LINE2-B PIC X(40) VALUE                         ASTRA-38
045500             "105325.9096 15.4930069  56353".                     ASTRA-38
045600     05      TC18-EXP-RC     PIC S9(04) COMP VALUE 1.             ASTRA-38
045700     05      TC18-EXP-FIELD  PIC X(20) VALUE                      ASTRA-38
045800             "LAUNCH-NUM".                                        ASTRA-38
045900     05      TC18-FILLER    PIC X(01) VALUE SPACE.                ASTRA-38
046000
046100     05      TC19-LABEL      PIC X(20) VALUE "19 EPHEMERIS".      ASTRA-39
046200     05      TC19-NAME-LINE  PIC X(80) VALUE "TESTSAT 19".        ASTRA-39
046300     05      TC19-LINE1.                                          ASTRA-39
046400        10   TC19-LINE1-A PIC X(40) VALUE                         ASTRA-39
046500             "1 25544U 98067AB 021100.1234567   .00016".          ASTRA-39
046600        10   TC19-LINE1-B PIC X(40) VALUE                         ASTRA-39
046700             "717  12-345  -12345-6 X      ".                     ASTRA-39
046800     05      TC19-LINE2.                                          ASTRA-39
046900        10   TC19-LINE2-A PIC X(40) VALUE                         ASTRA-39
047000             "          51.6416247.4627 0006703 130.54".          ASTRA-39
047100        10   TC19-LINE2-B PIC X(40) VALUE                         ASTRA-39
047200             "105325.9096 15.4930069  56353".                     ASTRA-39
047300     05      TC19-EXP-RC     PIC S9(04) COMP VALUE 1.             ASTRA-39
047400     05      TC19-EXP-FIELD  PIC X(20) VALUE                      ASTRA-39
047500             "EPHEMERIS".                                         ASTRA-39
047600     05      TC19-FILLER    PIC X(01) VALUE SPACE.                ASTRA-39
047700
047800 01          TEST-CASE-TABLE REDEFINES TEST-CASE-VALUES.
047900     05      TEST-CASE OCCURS 19 TIMES INDEXED BY TC-NDX.
048000        10   TC-LABEL            PIC X(20).
048100        10   TC-NAME-LINE        PIC X(80).
048200        10   TC-LINE1            PIC X(80).
048300        10   TC-LINE2            PIC X(80).
048400        10   TC-EXP-RC           PIC S9(04) COMP.
048500        10   TC-EXP-FIELD        PIC X(20).
048600        10   FILLER              PIC X(01).
048700
048800*----------------------------------------------------------------
048900* Uebergabe an ASTDEC0M je Dreier-Gruppe (identisch zur LINKAGE
049000* SECTION in ASTDEC0M -- muss byteweise mitgefuehrt werden, da
049100* kein gemeinsames COPY-Glied existiert)
049200*----------------------------------------------------------------
049300 01     LINK-REC.
049400    05  LINK-HDR.
049500     10 LINK-RC                 PIC S9(04) COMP.
049600     10 LINK-ERROR-FIELD        PIC X(20).
049700     10 LINK-ERROR-TEXT         PIC X(60).
049800     10 FILLER                  PIC X(02).
049900    05  LINK-DATA.
050000     10 LINK-IN-NAME-LINE       PIC X(80).
050100     10 LINK-IN-LINE1           PIC X(80).
050200     10 LINK-IN-LINE2           PIC X(80).
050300     10 LINK-OUT-RECORD.
050400        15 LINK-SR-NAME              PIC X(24).
050500        15 LINK-SR-SAT-NUM           PIC 9(05).
050600        15 LINK-SR-CLASS             PIC X(01).
050700        15 LINK-SR-LAUNCH-YEAR       PIC 9(04).
050800        15 LINK-SR-LAUNCH-NUM        PIC 9(03).
050900        15 LINK-SR-LAUNCH-PIECE      PIC 9(03).
051000        15 LINK-SR-EPOCH-YEAR        PIC 9(04).
051100        15 LINK-SR-EPOCH-DAY         PIC 9(03).
051200        15 LINK-SR-FTDMM2            PIC S9(01)V9(08).
051300        15 LINK-SR-STDMM6            PIC S9(01)V9(05).
051400        15 LINK-SR-DRAG              PIC S9(01)V9(08).
051500        15 LINK-SR-EPHEMERIS         PIC 9(01).
051600        15 LINK-SR-INCLINATION       PIC 9(03)V9(04).
051700        15 LINK-SR-RIGHT-ASC         PIC 9(03)V9(04).
051800        15 LINK-SR-ECCENTRICITY      PIC V9(07).
051900        15 LINK-SR-PERIGEE           PIC 9(03)V9(04).
052000        15 LINK-SR-MEAN-ANOMALY      PIC 9(03)V9(04).
052100        15 LINK-SR-MEAN-MOTION       PIC 9(02)V9(08).
052200        15 LINK-SR-REVOLUTIONS       PIC 9(05).
052300        15 FILLER                    PIC X(18).
052400
052500*--->    Kurzform des Ausgabesatzes fuer die Bestanden-Meldung --
052600*        nur SAT-NUM wird im Testprotokoll gezeigt
052700 01     LINK-OUT-FIELDS REDEFINES LINK-OUT-RECORD.
052800     05 LO-NAME                 PIC X(24).
052900     05 LO-SAT-NUM               PIC 9(05).
053000     05 FILLER                   PIC X(111).
053100
053200 PROCEDURE DIVISION.
053300*****************************************************************
053400* Steuerungs-Section
053500*****************************************************************
053600 A100-STEUERUNG SECTION.
053700 A100-00.
053800     IF  SHOW-VERSION
053900         DISPLAY K-MODUL " vom: " K-COMPILE-DATE
054000         EXIT PROGRAM
054100     END-IF
054200
054300     PERFORM B000-VORLAUF
054400     PERFORM B100-VERARBEITUNG
054500     PERFORM B090-ENDE
054600     EXIT PROGRAM
054700     .
054800 A100-99.
054900     EXIT.
055000
055100*****************************************************************
055200* Vorlauf
055300*****************************************************************
055400 B000-VORLAUF SECTION.
055500 B000-00.
055600     PERFORM C000-INIT
055700     PERFORM U200-TIMESTAMP
055800     DISPLAY K-MODUL ": Testlauf gestartet " TAL-JHJJMMTT-D
055900             " " TAL-HHMI-D
056000     .
056100 B000-99.
056200     EXIT.
056300
056400*****************************************************************
056500* Ende: Sammelbericht ueber alle Faelle
056600*****************************************************************
056700 B090-ENDE SECTION.
056800 B090-00.
056900     MOVE C9-PASS-COUNT TO D-NUM4
057000     DISPLAY K-MODUL ": bestanden: " D-NUM4
057100     MOVE C9-FAIL-COUNT TO D-NUM4
057200     DISPLAY K-MODUL ": fehlgeschlagen: " D-NUM4
057300     IF C9-FAIL-COUNT > ZERO
057400        SET PRG-ABBRUCH TO TRUE
057500        DISPLAY K-MODUL ": >>> TESTLAUF FEHLGESCHLAGEN <<<"
057600     ELSE
057700        DISPLAY K-MODUL ": alle Faelle bestanden"
057800     END-IF
057900     .
058000 B090-99.
058100     EXIT.
058200
058300*****************************************************************
058400* Verarbeitung: jeden Tabellenfall gegen ASTDEC0M pruefen
058500*****************************************************************
058600 B100-VERARBEITUNG SECTION.
058700 B100-00.
058800     PERFORM C100-RUN-ONE-CASE
058900        VARYING C9-CASE-IDX FROM 1 BY 1
059000        UNTIL C9-CASE-IDX > K-CASE-COUNT
059100     .
059200 B100-99.
059300     EXIT.
059400
059500*****************************************************************
059600* Initialisierung
059700*****************************************************************
059800 C000-INIT SECTION.
059900 C000-00.
060000     INITIALIZE SCHALTER
060100     MOVE ZERO TO C9-PASS-COUNT
060200     MOVE ZERO TO C9-FAIL-COUNT
060300     .
060400 C000-99.
060500     EXIT.
060600
060700*****************************************************************
060800* Einen Testfall aus der Tabelle an ASTDEC0M uebergeben
060900*****************************************************************
061000 C100-RUN-ONE-CASE SECTION.
061100 C100-00.
061200     SET TC-NDX TO C9-CASE-IDX
061300     MOVE ZERO                    TO LINK-RC
061400     MOVE SPACES                  TO LINK-ERROR-FIELD
061500     MOVE SPACES                  TO LINK-ERROR-TEXT
061600     MOVE TC-NAME-LINE(TC-NDX)    TO LINK-IN-NAME-LINE
061700     MOVE TC-LINE1(TC-NDX)        TO LINK-IN-LINE1
061800     MOVE TC-LINE2(TC-NDX)        TO LINK-IN-LINE2
061900
062000     CALL "ASTDEC0M" USING LINK-REC
062100
062200     PERFORM C200-CHECK-RESULT
062300     .
062400 C100-99.
062500     EXIT.
062600
062700*****************************************************************
062800* Ergebnis des Falls mit der Erwartung aus der Tabelle abgleichen
062900*****************************************************************
063000 C200-CHECK-RESULT SECTION.
063100 C200-00.
063200     SET CASE-PASSED TO TRUE
063300     IF TC-EXP-RC(TC-NDX) = ZERO
063400        IF LINK-RC NOT = ZERO
063500           SET CASE-FAILED TO TRUE
063600        END-IF
063700     ELSE
063800        IF LINK-RC = ZERO
063900        OR LINK-ERROR-FIELD NOT = TC-EXP-FIELD(TC-NDX)
064000           SET CASE-FAILED TO TRUE
064100        END-IF
064200     END-IF
064300
064400     IF CASE-PASSED
064500        ADD 1 TO C9-PASS-COUNT
064600     ELSE
064700        ADD 1 TO C9-FAIL-COUNT
064800     END-IF
064900
065000     PERFORM D100-REPORT-CASE
065100     .
065200 C200-99.
065300     EXIT.
065400
065500*****************************************************************
065600* Eine Ergebniszeile je Testfall ausgeben
065700*****************************************************************
065800 D100-REPORT-CASE SECTION.
065900 D100-00.
066000     IF CASE-PASSED
066100        MOVE LO-SAT-NUM TO D-NUM5
066200        DISPLAY K-MODUL ": " TC-LABEL(TC-NDX) " BESTANDEN "
066300                "(RC=" LINK-RC ", SAT-NUM=" D-NUM5 ")"
066400     ELSE
066500        DISPLAY K-MODUL ": " TC-LABEL(TC-NDX) " FEHLER!!! "
066600                "erwartet Feld=" TC-EXP-FIELD(TC-NDX)
066700                " erhalten RC=" LINK-RC
066800                " Feld=" LINK-ERROR-FIELD
066900     END-IF
067000     .
067100 D100-99.
067200     EXIT.
067300
067400*****************************************************************
067500* Uhrzeit erstellen (wie ASTDEC0M/ASTRDR0M)
067600*****************************************************************
067700 U200-TIMESTAMP SECTION.
067800 U200-00.
067900     ENTER TAL "TIME" USING TAL-TIME
068000     MOVE CORR TAL-TIME TO TAL-TIME-D
068100     .
068200 U200-99.
068300     EXIT.
