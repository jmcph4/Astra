?SEARCH
?NOLMAP
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. ASTDEC0M.
000400 AUTHOR. K LINDEMANN.
000500 INSTALLATION. WSOFT ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 1988-06-14.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-02-21
001200* Letzte Version   :: D.00.00
001300* Kurzbeschreibung :: Satelliten-Element Dekoder (TLE 3-Zeiler)
001400*
001500* Aenderungen bitte hier eintragen, nicht nur im Quellcode!
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------
001800* Vers. | Datum    | von | Kommentar
001900*-------|----------|-----|---------------------------------------
002000*A.00.00|1988-06-14| kl  | Neuerstellung fuer Projekt ASTRA-1
002100*-------|----------|-----|---------------------------------------
002200*A.01.00|1991-09-30| kl  | Buchstaben-Suffix (LAUNCH-PIECE) auf
002300*       |          |     | Summenverfahren umgestellt (ASTRA-14)
002400*-------|----------|-----|---------------------------------------
002500*B.00.00|1994-11-08| hg  | Bindestrich-Dezimaldekodierung fuer
002600*       |          |     | STDMM6 und DRAG ergaenzt (ASTRA-27)
002700*-------|----------|-----|---------------------------------------
002800*B.01.00|1998-12-02| hg  | Y2K: EPOCH-YEAR fest auf 20xx, LAUNCH-
002900*       |          |     | YEAR-Pivot ueber TAL-Systemzeit
003000*-------|----------|-----|---------------------------------------
003100*C.00.00|1999-01-05| hg  | Feldvalidierung vereinheitlicht, jeder
003200*       |          |     | Fehler bricht die gesamte Verarbeitung
003300*       |          |     | ab (ASTRA-31)
003400*-------|----------|-----|---------------------------------------
003500*C.00.03|1999-01-11| kl  | Exzentrizitaets-Dekodierung (0.NNNNNNN
003600*       |          |     | ohne COMPUTE nachgezogen (ASTRA-33)
003700*-------|----------|-----|---------------------------------------
003800*C.00.04|1999-01-12| kl  | D500-SCALE-DIGITS: Vorkommastelle darf
003900*       |          |     | jetzt blank sein (FTDMM2), sonst
004000*       |          |     | Abbruch bei echten Bahnd. (ASTRA-34)
004100*-------|----------|-----|---------------------------------------
004200*C.00.05|1999-01-15| hg  | Zwei Luecken in der Feldpruefung
004300*       |          |     | geschlossen: EPOCH-DAY (Tagesteil vor
004400*       |          |     | dem Punkt) wird jetzt wie die anderen
004500*       |          |     | Felder auf NUMERIC geprueft (ASTRA-37);
004600*       |          |     | D500-SCALE-DIGITS prueft nun auch die
004700*       |          |     | Nachkommastelle, nicht nur die Vor-
004800*       |          |     | kommastelle (ASTRA-36)
004900*-------|----------|-----|---------------------------------------
005000*D.00.00|2000-02-21| hg  | LAUNCH-NUM und EPHEMERIS bekommen nun
005100*       |          |     | wie alle anderen Felder eine Ziffern-
005200*       |          |     | pruefung vor der MOVE, statt nur einen
005300*       |          |     | Test danach (ASTRA-38/ASTRA-39)
005400*----------------------------------------------------------------
005500*
005600* Programmbeschreibung
005700* --------------------
005800* Dekodiert eine Dreier-Gruppe von TLE-Zeilen (Namenszeile, TLE-
005900* Zeile 1, TLE-Zeile 2) in einen Satelliten-Element-Satz.  Wird
006000* je Gruppe von ASTRDR0M ueber LINK-REC aufgerufen.  Bei jedem
006100* Feldfehler wird sofort abgebrochen (kein Ueberspringen).
006200*
006300*****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*----------------------------------------------------------------
008500 01          COMP-FELDER.
008600     05      C4-I1               PIC S9(04) COMP.
008700     05      C4-I2               PIC S9(04) COMP.
008800     05      C4-LEN              PIC S9(04) COMP.
008900     05      C4-VAL              PIC S9(04) COMP.
009000
009100     05      C4-X.
009200      10                         PIC X VALUE LOW-VALUE.
009300      10     C4-X2               PIC X.
009400     05      C4-NUM REDEFINES C4-X
009500                                 PIC S9(04) COMP.
009600     05      FILLER              PIC X(01).
009700
009800*----------------------------------------------------------------
009900* Display-Felder: Praefix D
010000*----------------------------------------------------------------
010100 01          DISPLAY-FELDER.
010200     05      D-NUM4              PIC -9(04).
010300     05      D-NUM9              PIC -9(09).
010400*        Vorzeichen-Anzeige fuer die Abbruchmeldung in D500,
010500*        Trennzeichen vorne wie im Fehlerprotokoll gewohnt
010600     05      D-SIGN-CHAR         PIC S9
010700                     SIGN IS LEADING SEPARATE CHARACTER.
010800     05      FILLER              PIC X(01).
010900
011000*----------------------------------------------------------------
011100* Felder mit konstantem Inhalt: Praefix K
011200*----------------------------------------------------------------
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL             PIC X(08) VALUE "ASTDEC0M".
011500     05      K-COMPILE-DATE      PIC X(10) VALUE "1999-01-11".
011600     05      K-ALPHABET          PIC X(26) VALUE
011700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011800     05      FILLER              PIC X(01).
011900
012000*----------------------------------------------------------------
012100* Conditional-Felder
012200*----------------------------------------------------------------
012300 01          SCHALTER.
012400     05      PRG-STATUS          PIC 9       VALUE ZERO.
012500          88 PRG-OK                          VALUE ZERO.
012600          88 PRG-ABBRUCH                     VALUE 1.
012700     05      FILLER              PIC X(01).
012800
012900*----------------------------------------------------------------
013000* Datum-Uhrzeitfelder (fuer TAL-Routine, Rule 1 Pivot-Jahr)
013100*----------------------------------------------------------------
013200 01          TAL-TIME.
013300     05      TAL-JHJJMMTT.
013400      10     TAL-JHJJ            PIC S9(04) COMP.
013500      10     TAL-MM              PIC S9(04) COMP.
013600      10     TAL-TT              PIC S9(04) COMP.
013700     05      TAL-HHMI.
013800      10     TAL-HH              PIC S9(04) COMP.
013900      10     TAL-MI              PIC S9(04) COMP.
014000     05      TAL-SS              PIC S9(04) COMP.
014100     05      TAL-HS              PIC S9(04) COMP.
014200     05      TAL-MS              PIC S9(04) COMP.
014300     05      FILLER              PIC X(01).
014400
014500 01          TAL-TIME-D.
014600     05      TAL-JHJJMMTT-D.
014700        10   TAL-JHJJ-D          PIC  9(04).
014800        10   TAL-MM-D            PIC  9(02).
014900        10   TAL-TT-D            PIC  9(02).
015000     05      TAL-HHMI-D.
015100        10   TAL-HH-D            PIC  9(02).
015200        10   TAL-MI-D            PIC  9(02).
015300     05      TAL-SS-D            PIC  9(02).
015400     05      TAL-HS-D            PIC  9(02).
015500     05      TAL-MS-D            PIC  9(02).
015600     05      FILLER              PIC X(01).
015700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
015800     05      TAL-TIME-N16        PIC  9(16).
015900     05      TAL-TIME-REST       PIC  9(02).
016000     05      FILLER              PIC X(01).
016100
016200*----------------------------------------------------------------
016300* Weitere Arbeitsfelder fuer die Feld-Dekodierung
016400*----------------------------------------------------------------
016500 01          WORK-FELDER.
016600     05      W-CUR-YY            PIC  9(03).
016700     05      W-DUMMY-DIV         PIC  9(02).
016800     05      W-YY-RAW            PIC X(02).
016900     05      W-YY-NUM            PIC  9(02).
017000
017100     05      W-PIECE-RAW         PIC X(03).
017200     05      W-PIECE-LEN         PIC S9(04) COMP.
017300     05      W-PIECE-CHAR        PIC X.
017400
017500     05      W-EPY-RAW           PIC X(03).
017600     05      W-EPD-RAW           PIC X(11).
017700     05      W-EPD-INT           PIC X(03).
017800     05      W-EPD-FRC           PIC X(08).
017900
018000*        Rohfelder LAUNCH-NUM/EPHEMERIS vor der Ziffernpruefung
018100     05      W-LNUM-RAW          PIC X(03).
018200     05      W-EPH-RAW           PIC X(01).
018300
018400*        Bindestrich-Dezimal-Puffer (Rule 4)
018500     05      W-HD-RAW            PIC X(10).
018600     05      W-HD-REST           PIC X(09).
018700     05      FILLER              PIC X(01).
018800
018900*        allgemeiner Skalierungspuffer, von D500-SCALE-DIGITS
019000*        fuer alle Winkel- und Ableitungsfelder benutzt -- reine
019100*        Stellenverschiebung, keine Rundung, kein COMPUTE
019200 01          SCALE-FELDER.
019300     05      WS-SD-SIGN          PIC S9      COMP.
019400     05      WS-SD-TEXT          PIC X(20).
019500     05      WS-SD-INT-LEN       PIC 9(02)   COMP.
019600     05      WS-SD-FRAC-LEN      PIC 9(02)   COMP.
019700     05      WS-SD-INT-RAW       PIC X(10).
019800     05      WS-SD-FRAC-RAW      PIC X(10).
019900     05      WS-SD-INT-NUM       PIC 9(10).
020000     05      WS-SD-INT-TEXT REDEFINES WS-SD-INT-NUM
020100                                 PIC X(10).
020200     05      WS-SD-FRAC-TEXT     PIC X(10).
020300     05      WS-SD-DIGITS        PIC X(18).
020400     05      WS-SD-VALID         PIC 9       VALUE ZERO.
020500          88 WS-SD-OK                        VALUE ZERO.
020600          88 WS-SD-BAD                       VALUE 1.
020700     05      FILLER              PIC X(01).
020800
020900*        Trimm-Puffer, von D600-TRIM-TEXT fuer alle links- und
021000*        rechtsseitig blankgefuellten Rohfelder benutzt
021100 01          TRIM-FELDER.
021200     05      WS-TRM-TEXT         PIC X(24).
021300     05      WS-TRM-TEMP         PIC X(24).
021400     05      WS-TRM-WIDTH        PIC 9(02)   COMP.
021500     05      WS-TRM-START        PIC 9(02)   COMP.
021600     05      WS-TRM-END          PIC 9(02)   COMP.
021700     05      WS-TRM-LEN          PIC 9(02)   COMP.
021800     05      FILLER              PIC X(01).
021900
022000 LINKAGE SECTION.
022100*-->    Uebergabe aus ASTRDR0M je Dreier-Gruppe
022200 01     LINK-REC.
022300    05  LINK-HDR.
022400     10 LINK-RC                 PIC S9(04) COMP.
022500*       0    = OK
022600*       1    = Feldfehler, siehe LINK-ERROR-FIELD/LINK-ERROR-TEXT
022700     10 LINK-ERROR-FIELD        PIC X(20).
022800     10 LINK-ERROR-TEXT         PIC X(60).
022900     10 FILLER                  PIC X(02).
023000    05  LINK-DATA.
023100*            drei Rohzeilen der Gruppe
023200     10 LINK-IN-NAME-LINE       PIC X(80).
023300     10 LINK-IN-LINE1           PIC X(80).
023400     10 LINK-IN-LINE2           PIC X(80).
023500*            dekodierter Satelliten-Satz (SR- wie in ASTRDR0M FD)
023600     10 LINK-OUT-RECORD.
023700        15 LINK-SR-NAME              PIC X(24).
023800        15 LINK-SR-SAT-NUM           PIC 9(05).
023900        15 LINK-SR-CLASS             PIC X(01).
024000        15 LINK-SR-LAUNCH-YEAR       PIC 9(04).
024100        15 LINK-SR-LAUNCH-NUM        PIC 9(03).
024200        15 LINK-SR-LAUNCH-PIECE      PIC 9(03).
024300        15 LINK-SR-EPOCH-YEAR        PIC 9(04).
024400        15 LINK-SR-EPOCH-DAY         PIC 9(03).
024500        15 LINK-SR-FTDMM2            PIC S9(01)V9(08).
024600        15 LINK-SR-STDMM6            PIC S9(01)V9(05).
024700        15 LINK-SR-DRAG              PIC S9(01)V9(08).
024800        15 LINK-SR-EPHEMERIS         PIC 9(01).
024900        15 LINK-SR-INCLINATION       PIC 9(03)V9(04).
025000        15 LINK-SR-RIGHT-ASC         PIC 9(03)V9(04).
025100        15 LINK-SR-ECCENTRICITY      PIC V9(07).
025200        15 LINK-SR-PERIGEE           PIC 9(03)V9(04).
025300        15 LINK-SR-MEAN-ANOMALY      PIC 9(03)V9(04).
025400        15 LINK-SR-MEAN-MOTION       PIC 9(02)V9(08).
025500        15 LINK-SR-REVOLUTIONS       PIC 9(05).
025600        15 FILLER                    PIC X(18).
025700
025800 PROCEDURE DIVISION USING LINK-REC.
025900*****************************************************************
026000* Steuerungs-Section
026100*****************************************************************
026200 A100-STEUERUNG SECTION.
026300 A100-00.
026400     IF  SHOW-VERSION
026500         DISPLAY K-MODUL " vom: " K-COMPILE-DATE
026600         EXIT PROGRAM
026700     END-IF
026800
026900     PERFORM B000-VORLAUF
027000     PERFORM B100-VERARBEITUNG
027100     PERFORM B090-ENDE
027200     EXIT PROGRAM
027300     .
027400 A100-99.
027500     EXIT.
027600
027700*****************************************************************
027800* Vorlauf
027900*****************************************************************
028000 B000-VORLAUF SECTION.
028100 B000-00.
028200     PERFORM C000-INIT
028300     .
028400 B000-99.
028500     EXIT.
028600
028700*****************************************************************
028800* Ende: Ruecksetzen LINK-RC
028900*****************************************************************
029000 B090-ENDE SECTION.
029100 B090-00.
029200     IF PRG-ABBRUCH
029300        MOVE 1 TO LINK-RC
029400     ELSE
029500        MOVE ZERO TO LINK-RC
029600        MOVE SPACES TO LINK-ERROR-FIELD
029700        MOVE SPACES TO LINK-ERROR-TEXT
029800     END-IF
029900     .
030000 B090-99.
030100     EXIT.
030200
030300*****************************************************************
030400* Verarbeitung: eine Dreiergruppe dekodieren
030500*****************************************************************
030600 B100-VERARBEITUNG SECTION.
030700 B100-00.
030800     PERFORM C100-DECODE-NAME-LINE
030900     IF PRG-ABBRUCH
031000        EXIT SECTION
031100     END-IF
031200
031300     PERFORM C200-DECODE-LINE1
031400     IF PRG-ABBRUCH
031500        EXIT SECTION
031600     END-IF
031700
031800     PERFORM C300-DECODE-LINE2
031900     .
032000 B100-99.
032100     EXIT.
032200
032300*****************************************************************
032400* Initialisierung
032500*****************************************************************
032600 C000-INIT SECTION.
032700 C000-00.
032800     INITIALIZE SCHALTER
032900     INITIALIZE LINK-OUT-RECORD
033000     MOVE 1 TO LINK-SR-LAUNCH-NUM
033100     MOVE 1 TO LINK-SR-LAUNCH-PIECE
033200     .
033300 C000-99.
033400     EXIT.
033500
033600*****************************************************************
033700* Namenszeile: Spalten [0,23) getrimmt -> NAME
033800*****************************************************************
033900 C100-DECODE-NAME-LINE SECTION.
034000 C100-00.
034100     MOVE SPACES                 TO WS-TRM-TEXT
034200     MOVE LINK-IN-NAME-LINE(1:24) TO WS-TRM-TEXT(1:24)
034300     MOVE 24                     TO WS-TRM-WIDTH
034400     PERFORM D600-TRIM-TEXT
034500     MOVE WS-TRM-TEXT(1:24)      TO LINK-SR-NAME
034600     .
034700 C100-99.
034800     EXIT.
034900
035000*****************************************************************
035100* TLE-Zeile 1: SAT-NUM, CLASSIFICATION, LAUNCH-YEAR, LAUNCH-NUM,
035200* LAUNCH-PIECE, EPOCH, FTDMM2, STDMM6, DRAG, EPHEMERIS
035300*****************************************************************
035400 C200-DECODE-LINE1 SECTION.
035500 C200-00.
035600*--->   [2,7) SAT-NUM
035700     MOVE LINK-IN-LINE1(3:5)     TO W-HD-RAW(1:5)
035800     PERFORM D700-CHECK-DIGITS-5
035900     IF PRG-ABBRUCH
036000        MOVE "SAT-NUM"           TO LINK-ERROR-FIELD
036100        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
036200        EXIT SECTION
036300     END-IF
036400     MOVE LINK-IN-LINE1(3:5)     TO LINK-SR-SAT-NUM
036500
036600*--->   [7,8) CLASSIFICATION (nur non-null gefordert)
036700     MOVE LINK-IN-LINE1(8:1)     TO LINK-SR-CLASS
036800     IF LINK-SR-CLASS = SPACE
036900        MOVE "CLASSIFICATION"    TO LINK-ERROR-FIELD
037000        MOVE "Feld ist leer"     TO LINK-ERROR-TEXT
037100        SET PRG-ABBRUCH TO TRUE
037200        EXIT SECTION
037300     END-IF
037400
037500*--->   [9,11) LAUNCH-YEAR (2-stellig, Pivot-Dekodierung Rule 1)
037600     MOVE LINK-IN-LINE1(10:2)    TO W-YY-RAW
037700     PERFORM D100-WINDOW-LAUNCH-YEAR
037800     IF PRG-ABBRUCH
037900        MOVE "LAUNCH-YEAR"       TO LINK-ERROR-FIELD
038000        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
038100        EXIT SECTION
038200     END-IF
038300
038400*--->   [11,14) LAUNCH-NUM, muss > 0 sein
038500     MOVE LINK-IN-LINE1(12:3)    TO W-LNUM-RAW                    ASTRA-38
038600     PERFORM D740-00 THRU D740-99                                 ASTRA-38
038700     IF PRG-ABBRUCH                                               ASTRA-38
038800        MOVE "LAUNCH-NUM"        TO LINK-ERROR-FIELD              ASTRA-38
038900        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT             ASTRA-38
039000        EXIT SECTION                                              ASTRA-38
039100     END-IF                                                       ASTRA-38
039200     MOVE W-LNUM-RAW              TO LINK-SR-LAUNCH-NUM           ASTRA-38
039300     IF LINK-SR-LAUNCH-NUM = ZERO
039400        MOVE "LAUNCH-NUM"        TO LINK-ERROR-FIELD
039500        MOVE "muss > 0 sein"     TO LINK-ERROR-TEXT
039600        SET PRG-ABBRUCH TO TRUE
039700        EXIT SECTION
039800     END-IF
039900
040000*--->   [14,16) LAUNCH-PIECE, Buchstaben-Summenverfahren Rule 3
040100     MOVE LINK-IN-LINE1(15:2)    TO W-PIECE-RAW
040200     PERFORM D300-LETTERSUM-PIECE
040300     IF PRG-ABBRUCH
040400        MOVE "LAUNCH-PIECE"      TO LINK-ERROR-FIELD
040500        MOVE "Buchstabenfeld ungueltig" TO LINK-ERROR-TEXT
040600        EXIT SECTION
040700     END-IF
040800     IF LINK-SR-LAUNCH-PIECE = ZERO
040900        MOVE "LAUNCH-PIECE"      TO LINK-ERROR-FIELD
041000        MOVE "muss > 0 sein"     TO LINK-ERROR-TEXT
041100        SET PRG-ABBRUCH TO TRUE
041200        EXIT SECTION
041300     END-IF
041400
041500*--->   [17,20) EPOCH-YEAR-Rohtext, [20,31) EPOCH-DAY-Rohtext
041600     MOVE LINK-IN-LINE1(18:3)    TO W-EPY-RAW
041700     MOVE LINK-IN-LINE1(21:11)   TO W-EPD-RAW
041800     PERFORM D200-COMPOSE-EPOCH
041900     IF PRG-ABBRUCH
042000        MOVE "EPOCH"             TO LINK-ERROR-FIELD
042100        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
042200        EXIT SECTION
042300     END-IF
042400
042500*--->   [33,43) FTDMM2, einfache Dezimalzahl
042600     MOVE LINK-IN-LINE1(34:10)   TO WS-SD-TEXT
042700     MOVE 1 TO WS-SD-INT-LEN
042800     MOVE 8 TO WS-SD-FRAC-LEN
042900     PERFORM D500-SCALE-DIGITS
043000     IF WS-SD-BAD
043100        MOVE "FTDMM2"            TO LINK-ERROR-FIELD
043200        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
043300        SET PRG-ABBRUCH TO TRUE
043400        EXIT SECTION
043500     END-IF
043600     MOVE WS-SD-DIGITS(1:9)      TO LINK-SR-FTDMM2
043700     IF WS-SD-SIGN = -1
043800        COMPUTE LINK-SR-FTDMM2 = LINK-SR-FTDMM2 * -1
043900     END-IF
044000
044100*--->   [45,51) STDMM6, Bindestrich-Dezimal Rule 4
044200     MOVE LINK-IN-LINE1(46:6)    TO W-HD-RAW(1:6)
044300     MOVE 6 TO C4-LEN
044400     PERFORM D400-HYPHEN-DECIMAL
044500     MOVE 1 TO WS-SD-INT-LEN
044600     MOVE 5 TO WS-SD-FRAC-LEN
044700     PERFORM D500-SCALE-DIGITS
044800     IF WS-SD-BAD
044900        MOVE "STDMM6"            TO LINK-ERROR-FIELD
045000        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
045100        SET PRG-ABBRUCH TO TRUE
045200        EXIT SECTION
045300     END-IF
045400     MOVE WS-SD-DIGITS(1:6)      TO LINK-SR-STDMM6
045500     IF WS-SD-SIGN = -1
045600        COMPUTE LINK-SR-STDMM6 = LINK-SR-STDMM6 * -1
045700     END-IF
045800
045900*--->   [53,61) DRAG (BSTAR), Bindestrich-Dezimal Rule 4
046000     MOVE LINK-IN-LINE1(54:8)    TO W-HD-RAW
046100     MOVE 8 TO C4-LEN
046200     PERFORM D400-HYPHEN-DECIMAL
046300     MOVE 1 TO WS-SD-INT-LEN
046400     MOVE 8 TO WS-SD-FRAC-LEN
046500     PERFORM D500-SCALE-DIGITS
046600     IF WS-SD-BAD
046700        MOVE "DRAG"              TO LINK-ERROR-FIELD
046800        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
046900        SET PRG-ABBRUCH TO TRUE
047000        EXIT SECTION
047100     END-IF
047200     MOVE WS-SD-DIGITS(1:9)      TO LINK-SR-DRAG
047300     IF WS-SD-SIGN = -1
047400        COMPUTE LINK-SR-DRAG = LINK-SR-DRAG * -1
047500     END-IF
047600
047700*--->   [62,63) EPHEMERIS
047800     MOVE LINK-IN-LINE1(63:1)    TO W-EPH-RAW                     ASTRA-39
047900     PERFORM D750-CHECK-DIGITS-1                                  ASTRA-39
048000     IF PRG-ABBRUCH                                               ASTRA-39
048100        MOVE "EPHEMERIS"         TO LINK-ERROR-FIELD              ASTRA-39
048200        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT             ASTRA-39
048300        EXIT SECTION                                              ASTRA-39
048400     END-IF                                                       ASTRA-39
048500     MOVE W-EPH-RAW               TO LINK-SR-EPHEMERIS            ASTRA-39
048600     .
048700 C200-99.
048800     EXIT.
048900
049000*****************************************************************
049100* TLE-Zeile 2: INCLINATION, RIGHT-ASCENSION, ECCENTRICITY,
049200* PERIGEE, MEAN-ANOMALY, MEAN-MOTION, REVOLUTIONS
049300*****************************************************************
049400 C300-DECODE-LINE2 SECTION.
049500 C300-00.
049600*--->   [8,17) INCLINATION, getrimmt
049700     MOVE SPACES                TO WS-TRM-TEXT
049800     MOVE LINK-IN-LINE2(9:9)    TO WS-TRM-TEXT(1:9)
049900     MOVE 9                     TO WS-TRM-WIDTH
050000     PERFORM D600-TRIM-TEXT
050100     MOVE SPACES                TO WS-SD-TEXT
050200     MOVE WS-TRM-TEXT(1:9)      TO WS-SD-TEXT(1:9)
050300     MOVE 3 TO WS-SD-INT-LEN
050400     MOVE 4 TO WS-SD-FRAC-LEN
050500     PERFORM D500-SCALE-DIGITS
050600     IF WS-SD-BAD
050700        MOVE "INCLINATION"       TO LINK-ERROR-FIELD
050800        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
050900        SET PRG-ABBRUCH TO TRUE
051000        EXIT SECTION
051100     END-IF
051200     MOVE WS-SD-DIGITS(1:7)      TO LINK-SR-INCLINATION
051300
051400*--->   [17,25) RIGHT-ASCENSION, NICHT getrimmt
051500     MOVE LINK-IN-LINE2(18:8)    TO WS-SD-TEXT
051600     MOVE 3 TO WS-SD-INT-LEN
051700     MOVE 4 TO WS-SD-FRAC-LEN
051800     PERFORM D500-SCALE-DIGITS
051900     IF WS-SD-BAD
052000        MOVE "RIGHT-ASCENSION"   TO LINK-ERROR-FIELD
052100        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
052200        SET PRG-ABBRUCH TO TRUE
052300        EXIT SECTION
052400     END-IF
052500     MOVE WS-SD-DIGITS(1:7)      TO LINK-SR-RIGHT-ASC
052600
052700*--->   [26,33) ECCENTRICITY, "0." + 7 Rohziffern, Rule 5
052800     IF LINK-IN-LINE2(27:7) IS NOT NUMERIC
052900        MOVE "ECCENTRICITY"      TO LINK-ERROR-FIELD
053000        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
053100        SET PRG-ABBRUCH TO TRUE
053200        EXIT SECTION
053300     END-IF
053400     MOVE LINK-IN-LINE2(27:7)    TO LINK-SR-ECCENTRICITY
053500
053600*--->   [34,43) PERIGEE, NICHT getrimmt
053700     MOVE LINK-IN-LINE2(35:9)    TO WS-SD-TEXT
053800     MOVE 3 TO WS-SD-INT-LEN
053900     MOVE 4 TO WS-SD-FRAC-LEN
054000     PERFORM D500-SCALE-DIGITS
054100     IF WS-SD-BAD
054200        MOVE "PERIGEE"           TO LINK-ERROR-FIELD
054300        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
054400        SET PRG-ABBRUCH TO TRUE
054500        EXIT SECTION
054600     END-IF
054700     MOVE WS-SD-DIGITS(1:7)      TO LINK-SR-PERIGEE
054800
054900*--->   [43,51) MEAN-ANOMALY, NICHT getrimmt
055000     MOVE LINK-IN-LINE2(44:8)    TO WS-SD-TEXT
055100     MOVE 3 TO WS-SD-INT-LEN
055200     MOVE 4 TO WS-SD-FRAC-LEN
055300     PERFORM D500-SCALE-DIGITS
055400     IF WS-SD-BAD
055500        MOVE "MEAN-ANOMALY"      TO LINK-ERROR-FIELD
055600        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
055700        SET PRG-ABBRUCH TO TRUE
055800        EXIT SECTION
055900     END-IF
056000     MOVE WS-SD-DIGITS(1:7)      TO LINK-SR-MEAN-ANOMALY
056100
056200*--->   [52,62) MEAN-MOTION, NICHT getrimmt
056300     MOVE LINK-IN-LINE2(53:10)   TO WS-SD-TEXT
056400     MOVE 2 TO WS-SD-INT-LEN
056500     MOVE 8 TO WS-SD-FRAC-LEN
056600     PERFORM D500-SCALE-DIGITS
056700     IF WS-SD-BAD
056800        MOVE "MEAN-MOTION"       TO LINK-ERROR-FIELD
056900        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
057000        SET PRG-ABBRUCH TO TRUE
057100        EXIT SECTION
057200     END-IF
057300     MOVE WS-SD-DIGITS(1:10)     TO LINK-SR-MEAN-MOTION
057400
057500*--->   [64,69) REVOLUTIONS, getrimmt, muss >= 0 sein
057600     MOVE SPACES                TO WS-TRM-TEXT
057700     MOVE LINK-IN-LINE2(65:5)   TO WS-TRM-TEXT(1:5)
057800     MOVE 5                     TO WS-TRM-WIDTH
057900     PERFORM D600-TRIM-TEXT
058000     IF WS-TRM-LEN = ZERO
058100     OR WS-TRM-TEXT(1:WS-TRM-LEN) IS NOT NUMERIC
058200        MOVE "REVOLUTIONS"       TO LINK-ERROR-FIELD
058300        MOVE "keine gueltige Zahl" TO LINK-ERROR-TEXT
058400        SET PRG-ABBRUCH TO TRUE
058500        EXIT SECTION
058600     END-IF
058700     MOVE WS-TRM-TEXT(1:WS-TRM-LEN) TO LINK-SR-REVOLUTIONS
058800     .
058900 C300-99.
059000     EXIT.
059100
059200*****************************************************************
059300* Rule 1: 2-stellige Pivot-Dekodierung Launch-Year
059400* Pivot = aktuelles Jahr MOD 1000 (aus TAL-Systemzeit)
059500*****************************************************************
059600 D100-WINDOW-LAUNCH-YEAR SECTION.
059700 D100-00.
059800     PERFORM D710-CHECK-DIGITS-2
059900     IF PRG-ABBRUCH
060000        EXIT SECTION
060100     END-IF
060200     MOVE W-YY-RAW TO W-YY-NUM
060300
060400     PERFORM U200-TIMESTAMP
060500     DIVIDE TAL-JHJJ-D BY 1000 GIVING W-DUMMY-DIV
060600                               REMAINDER W-CUR-YY
060700
060800     IF  W-YY-NUM > W-CUR-YY
060900         COMPUTE LINK-SR-LAUNCH-YEAR = 1900 + W-YY-NUM
061000     ELSE
061100         COMPUTE LINK-SR-LAUNCH-YEAR = 2000 + W-YY-NUM
061200     END-IF
061300     .
061400 D100-99.
061500     EXIT.
061600
061700*****************************************************************
061800* Rule 2: EPOCH-YEAR fest 20xx, EPOCH-DAY = Ganzzahlteil
061900* der Tag-des-Jahres-Zeitangabe (Bruchteil = Uhrzeit, verworfen)
062000*****************************************************************
062100 D200-COMPOSE-EPOCH SECTION.
062200 D200-00.
062300     PERFORM D720-CHECK-DIGITS-2-AT-2
062400     IF PRG-ABBRUCH
062500        EXIT SECTION
062600     END-IF
062700     MOVE W-EPY-RAW(1:2)         TO W-YY-NUM
062800     COMPUTE LINK-SR-EPOCH-YEAR = 2000 + W-YY-NUM
062900
063000     UNSTRING W-EPD-RAW DELIMITED BY "."
063100         INTO W-EPD-INT, W-EPD-FRC
063200     END-UNSTRING
063300     PERFORM D730-CHECK-DIGITS-3                                  ASTRA-37
063400     IF PRG-ABBRUCH                                               ASTRA-37
063500        EXIT SECTION                                              ASTRA-37
063600     END-IF                                                       ASTRA-37
063700     MOVE W-EPD-INT              TO C4-VAL
063800     MOVE C4-VAL                 TO LINK-SR-EPOCH-DAY
063900     .
064000 D200-99.
064100     EXIT.
064200
064300*****************************************************************
064400* Rule 3: Buchstaben-Summenverfahren fuer LAUNCH-PIECE
064500* Wert je Buchstabe = Position im Alphabet (A=1 ... Z=26)
064600*****************************************************************
064700 D300-LETTERSUM-PIECE SECTION.
064800 D300-00.
064900     MOVE ZERO TO LINK-SR-LAUNCH-PIECE
065000     MOVE SPACES                TO WS-TRM-TEXT
065100     MOVE W-PIECE-RAW            TO WS-TRM-TEXT(1:3)
065200     MOVE 3                      TO WS-TRM-WIDTH
065300     PERFORM D600-TRIM-TEXT
065400     MOVE WS-TRM-TEXT(1:3)       TO W-PIECE-RAW
065500     MOVE WS-TRM-LEN              TO W-PIECE-LEN
065600     IF  W-PIECE-LEN < 1
065700     OR  W-PIECE-LEN > 3
065800         SET PRG-ABBRUCH TO TRUE
065900         EXIT SECTION
066000     END-IF
066100
066200     PERFORM D310-SUM-ONE-CHAR
066300        VARYING C4-I1 FROM 1 BY 1
066400        UNTIL C4-I1 > W-PIECE-LEN
066500           OR PRG-ABBRUCH
066600     .
066700 D300-99.
066800     EXIT.
066900
067000*        Teilschritt: ein Buchstabe des Piece-Codes aufsummieren
067100 D310-SUM-ONE-CHAR SECTION.
067200 D310-00.
067300     MOVE W-PIECE-RAW(C4-I1:1) TO W-PIECE-CHAR
067400     MOVE ZERO TO C4-VAL
067500     INSPECT K-ALPHABET TALLYING C4-VAL
067600             FOR CHARACTERS BEFORE INITIAL W-PIECE-CHAR
067700     IF C4-VAL = 26
067800        SET PRG-ABBRUCH TO TRUE
067900     ELSE
068000        ADD 1      TO C4-VAL
068100        ADD C4-VAL TO LINK-SR-LAUNCH-PIECE
068200     END-IF
068300     .
068400 D310-99.
068500     EXIT.
068600
068700*****************************************************************
068800* Rule 4: Bindestrich-Dezimaldekodierung (STDMM6, DRAG)
068900* "-" ersetzt den impliziten Dezimalpunkt; ein fuehrendes "-"
069000* bleibt Vorzeichen und wird nicht ersetzt
069100*****************************************************************
069200 D400-HYPHEN-DECIMAL SECTION.
069300 D400-00.
069400     MOVE SPACES TO WS-SD-TEXT
069500     IF W-HD-RAW(1:1) = "-"
069600        MOVE W-HD-RAW(2:C4-LEN - 1) TO W-HD-REST
069700        INSPECT W-HD-REST REPLACING ALL "-" BY "."
069800        STRING "-" DELIMITED BY SIZE,
069900               W-HD-REST DELIMITED BY SIZE
070000          INTO WS-SD-TEXT
070100     ELSE
070200        MOVE W-HD-RAW(1:C4-LEN) TO WS-SD-TEXT
070300        INSPECT WS-SD-TEXT REPLACING ALL "-" BY "."
070400     END-IF
070500     .
070600 D400-99.
070700     EXIT.
070800
070900*****************************************************************
071000* gemeinsamer Skalierungshelfer: Text mit Vorzeichen/Dezimalpunkt
071100* -> reine Stellenverschiebung in eine feste Stellenzahl, ohne
071200* COMPUTE und ohne Rundung (Rule 5/Rule 7)
071300*****************************************************************
071400 D500-SCALE-DIGITS SECTION.
071500 D500-00.
071600     MOVE ZERO TO WS-SD-VALID
071700     MOVE 1    TO WS-SD-SIGN
071800
071900*--->   fuehrende/anhaengende Blanks entfernen -- TLE-Felder wie
072000*       FTDMM2 tragen die Vorkommastelle oft als Blank statt "0"
072100     MOVE SPACES TO WS-TRM-TEXT
072200     MOVE WS-SD-TEXT             TO WS-TRM-TEXT(1:20)
072300     MOVE 20 TO WS-TRM-WIDTH
072400     PERFORM D600-TRIM-TEXT
072500     MOVE SPACES TO WS-SD-TEXT
072600     IF WS-TRM-LEN > ZERO
072700        MOVE WS-TRM-TEXT(1:WS-TRM-LEN)
072800                             TO WS-SD-TEXT(1:WS-TRM-LEN)
072900     END-IF
073000
073100     IF WS-SD-TEXT(1:1) = "-"
073200        MOVE -1 TO WS-SD-SIGN
073300        MOVE WS-SD-TEXT(2:19) TO WS-SD-TEXT
073400     END-IF
073500
073600     MOVE SPACES TO WS-SD-INT-RAW, WS-SD-FRAC-RAW
073700     UNSTRING WS-SD-TEXT DELIMITED BY "."
073800         INTO WS-SD-INT-RAW, WS-SD-FRAC-RAW
073900     END-UNSTRING
074000
074100*--->   leere Vorkommastelle (Feld beginnt mit ".") gilt als 0
074200     IF WS-SD-INT-RAW = SPACES                                    ASTRA-34
074300        MOVE ZERO TO WS-SD-INT-NUM                                ASTRA-34
074400     ELSE                                                         ASTRA-34
074500        IF WS-SD-INT-RAW IS NOT NUMERIC
074600           MOVE WS-SD-SIGN        TO D-SIGN-CHAR                  ASTRA-41
074700           DISPLAY K-MODUL ": Vorkommastelle ungueltig, "         ASTRA-41
074800                   "Vorzeichen war " D-SIGN-CHAR                  ASTRA-41
074900           SET WS-SD-BAD TO TRUE
075000           EXIT SECTION
075100        END-IF
075200        MOVE WS-SD-INT-RAW       TO WS-SD-INT-NUM
075300     END-IF                                                       ASTRA-34
075400     MOVE WS-SD-INT-TEXT         TO WS-SD-INT-RAW
075500     MOVE WS-SD-FRAC-RAW         TO WS-SD-FRAC-TEXT
075600     INSPECT WS-SD-FRAC-TEXT CONVERTING SPACE TO "0"
075700
075800*--->   Nachkommastelle muss nach dem Blank-Auffuellen rein
075900*       numerisch sein, sonst Abbruch wie bei der Vorkommastelle
076000     IF WS-SD-FRAC-TEXT(1:WS-SD-FRAC-LEN) IS NOT NUMERIC          ASTRA-36
076100        SET WS-SD-BAD TO TRUE                                     ASTRA-36
076200        EXIT SECTION                                              ASTRA-36
076300     END-IF                                                       ASTRA-36
076400
076500     MOVE SPACES TO WS-SD-DIGITS
076600     STRING WS-SD-INT-RAW (11 - WS-SD-INT-LEN : WS-SD-INT-LEN)
076700                DELIMITED BY SIZE,
076800            WS-SD-FRAC-TEXT (1 : WS-SD-FRAC-LEN)
076900                DELIMITED BY SIZE
077000       INTO WS-SD-DIGITS
077100     .
077200 D500-99.
077300     EXIT.
077400
077500*****************************************************************
077600* gemeinsamer Trimm-Helfer: WS-TRM-TEXT (Breite WS-TRM-WIDTH) auf
077700* fuehrende/anhaengende Blanks absuchen und linksbuendig neu
077800* aufbauen; WS-TRM-LEN liefert die Anzahl uebriger Zeichen (0,
077900* wenn das Feld nur aus Blanks besteht)
078000*****************************************************************
078100 D600-TRIM-TEXT SECTION.
078200 D600-00.
078300     MOVE 1 TO WS-TRM-START
078400     PERFORM D610-SCAN-FWD
078500        VARYING WS-TRM-START FROM 1 BY 1
078600        UNTIL WS-TRM-START > WS-TRM-WIDTH
078700           OR WS-TRM-TEXT(WS-TRM-START:1) NOT = SPACE
078800
078900     MOVE WS-TRM-WIDTH TO WS-TRM-END
079000     PERFORM D620-SCAN-BACK
079100        VARYING WS-TRM-END FROM WS-TRM-WIDTH BY -1
079200        UNTIL WS-TRM-END < 1
079300           OR WS-TRM-TEXT(WS-TRM-END:1) NOT = SPACE
079400
079500     IF  WS-TRM-START > WS-TRM-WIDTH
079600     OR  WS-TRM-END < 1
079700         MOVE ZERO TO WS-TRM-LEN
079800         MOVE SPACES TO WS-TRM-TEXT
079900     ELSE
080000         COMPUTE WS-TRM-LEN = WS-TRM-END - WS-TRM-START + 1
080100         MOVE WS-TRM-TEXT(WS-TRM-START:WS-TRM-LEN) TO WS-TRM-TEMP
080200         MOVE SPACES TO WS-TRM-TEXT
080300         MOVE WS-TRM-TEMP(1:WS-TRM-LEN)
080400                                 TO WS-TRM-TEXT(1:WS-TRM-LEN)
080500     END-IF
080600     .
080700 D600-99.
080800     EXIT.
080900
081000 D610-SCAN-FWD SECTION.
081100 D610-00.
081200     CONTINUE
081300     .
081400 D610-99.
081500     EXIT.
081600
081700 D620-SCAN-BACK SECTION.
081800 D620-00.
081900     CONTINUE
082000     .
082100 D620-99.
082200     EXIT.
082300
082400*****************************************************************
082500* Pruefroutinen: Feldinhalt muss rein numerisch sein
082600*****************************************************************
082700 D700-CHECK-DIGITS-5 SECTION.
082800 D700-00.
082900     IF W-HD-RAW(1:5) IS NOT NUMERIC
083000        SET PRG-ABBRUCH TO TRUE
083100     END-IF
083200     .
083300 D700-99.
083400     EXIT.
083500
083600 D710-CHECK-DIGITS-2 SECTION.
083700 D710-00.
083800     IF W-YY-RAW IS NOT NUMERIC
083900        SET PRG-ABBRUCH TO TRUE
084000     END-IF
084100     .
084200 D710-99.
084300     EXIT.
084400
084500 D720-CHECK-DIGITS-2-AT-2 SECTION.
084600 D720-00.
084700     IF W-EPY-RAW(1:2) IS NOT NUMERIC
084800        SET PRG-ABBRUCH TO TRUE
084900     END-IF
085000     .
085100 D720-99.
085200     EXIT.
085300
085400 D730-CHECK-DIGITS-3 SECTION.
085500 D730-00.
085600     IF W-EPD-INT IS NOT NUMERIC
085700        SET PRG-ABBRUCH TO TRUE
085800     END-IF
085900     .
086000 D730-99.
086100     EXIT.
086200
086300*        Rohfeld LAUNCH-NUM (ASTRA-38): PERFORM ... THRU auf die
086400*        beiden Absatzenden, wie vor der SECTION-Schreibweise
086500*        ueblich, statt des sonst benutzten Section-Aufrufs
086600 D740-CHECK-DIGITS-3 SECTION.
086700 D740-00.
086800     IF W-LNUM-RAW IS NOT NUMERIC
086900        SET PRG-ABBRUCH TO TRUE
087000     END-IF
087100     .
087200 D740-99.
087300     EXIT.
087400
087500*        Rohfeld EPHEMERIS (ASTRA-39): Abbruch springt per GO TO
087600*        direkt zum Absatzende, wie im Fehlerfall bei D700/D710
087700 D750-CHECK-DIGITS-1 SECTION.
087800 D750-00.
087900     IF W-EPH-RAW IS NOT NUMERIC
088000        SET PRG-ABBRUCH TO TRUE
088100        GO TO D750-99
088200     END-IF
088300     .
088400 D750-99.
088500     EXIT.
088600
088700*****************************************************************
088800* TIMESTAMP erstellen (liefert TAL-JHJJ-D als 4-stelliges Jahr,
088900* wird als Pivot-Basis fuer Rule 1 benutzt)
089000*****************************************************************
089100 U200-TIMESTAMP SECTION.
089200 U200-00.
089300     ENTER TAL "TIME" USING TAL-TIME
089400     MOVE CORR TAL-TIME TO TAL-TIME-D
089500     .
089600 U200-99.
089700     EXIT.
